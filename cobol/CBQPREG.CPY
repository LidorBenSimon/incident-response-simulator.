000100******************************************************************
000200*    CBQPREG  -  MAESTRO DE PREGUNTAS DE QUIZ (RETO CONOCIMIENTO)
000300*    USADO POR : RMCA5010-LOTE-CALIF-QUIZ
000400*    LLAVE      : QP-QUESTION-ID (ASC, PRE-ORDENADO)
000500******************************************************************
000600 01  REG-PREGUNTA.
000700     02  QP-QUESTION-ID           PIC X(08).
000800     02  QP-CATEGORY              PIC X(20).
000900*        CATEGORIA : PHISHING / MALWARE / INCIDENT_RESPONSE /
001000*                    FORENSICS
001100     02  QP-CORRECT-OPTION        PIC X(02).
001200     02  QP-IND-ESTADO            PIC X(01) VALUE 'A'.
001300         88  QP-PREGUNTA-ACTIVA           VALUE 'A'.
001400         88  QP-PREGUNTA-INACTIVA         VALUE 'I'.
001500*        CAMPOS DE CONTROL ADMINISTRATIVO DEL MAESTRO, IGUAL A LOS
001600*        QUE LLEVA CUALQUIER MAESTRO PRE-ORDENADO DE ESTE SHOP
001700     02  QP-FECHA-ULT-MANT        PIC 9(08) VALUE ZEROS.
001800     02  QP-FECHA-ULT-MANT-R REDEFINES QP-FECHA-ULT-MANT.
001900         03  QP-ANO-ULT-MANT          PIC 9(04).
002000         03  QP-MES-ULT-MANT          PIC 9(02).
002100         03  QP-DIA-ULT-MANT          PIC 9(02).
002200     02  QP-USUARIO-ULT-MANT      PIC X(08) VALUE SPACES.
002300     02  QP-LOTE-ORIGEN           PIC X(08) VALUE SPACES.
002400     02  FILLER                   PIC X(02) VALUE SPACES.
002500*        RESERVADO PARA AMPLIACION FUTURA
