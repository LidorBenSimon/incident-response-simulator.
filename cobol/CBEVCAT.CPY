000100******************************************************************
000200*    CBEVCAT  -  CATALOGO DE EVENTOS DE ESCENARIO / SECUENCIA
000300*    USADO POR : RMCA5030-LOTE-SECUEN-ESCENARIO (CATALOGO, ESCRIBE
000400*                SECUENCIA), RMCA5040-LOTE-EVAL-ESCENARIO (LEE
000500*                SECUENCIA YA ARMADA)
000600*    NOTA      : CUANDO EL REGISTRO ES DE CATALOGO EV-EVENT-ID
000700*                TRAE NORM_NNN / SUSP_NNN; CUANDO ES DE SECUENCIA
000800*                YA ARMADA TRAE EVT_NNN (VER RMCA5030)
000900******************************************************************
001000 01  REG-EVENTO.
001100     02  EV-EVENT-ID               PIC X(08).
001200     02  EV-EVENT-TYPE             PIC X(08).
001300*        NORMAL / ATTACK
001400     02  EV-LEVEL                  PIC X(08).
001500*        INFO / WARNING / CRITICAL
001600     02  EV-SUSPICIOUS             PIC X(01).
001700     02  EV-MESSAGE                PIC X(80).
001800     02  FILLER                    PIC X(01) VALUE SPACE.
001900     02  EV-SOURCE                 PIC X(24).
002000     02  FILLER                    PIC X(01) VALUE SPACE.
002100*        RESERVADO PARA AMPLIACION FUTURA
