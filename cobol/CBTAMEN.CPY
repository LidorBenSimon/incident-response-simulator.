000100******************************************************************
000200*    CBTAMEN  -  MAESTRO DE AMENAZAS (RETO DE ANALISIS DE LOG)
000300*    USADO POR : RMCA5020-LOTE-EVAL-RETOLOG
000400*    LLAVE      : TA-LEVEL + TA-LINE-NUMBER (ASC, PRE-ORDENADO)
000500******************************************************************
000600 01  REG-AMENAZA.
000700     02  TA-LEVEL                 PIC X(12).
000800*        NIVEL DEL RETO : BASIC / INTERMEDIATE / ADVANCED
000900     02  TA-LINE-NUMBER            PIC 9(05).
001000     02  TA-THREAT-TYPE            PIC X(20).
001100*        BRUTE_FORCE / PORT_SCAN / DATA_EXFIL / MALWARE / PHISHING
001200     02  FILLER                    PIC X(02) VALUE SPACES.
001300*        RESERVADO PARA AMPLIACION FUTURA
