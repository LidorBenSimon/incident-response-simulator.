000100******************************************************************
000200*    CBRETOR  -  RESULTADO DEL RETO DE ANALISIS DE LOG (SALIDA)
000300*    USADO POR : RMCA5020-LOTE-EVAL-RETOLOG
000400*    NOTA      : CAMPOS SEPARADOS CON FILLER DELIMITADOR DE 1
000500*                POSICION, IGUAL A REG-OUPUT DE EEDR3004
000600******************************************************************
000700 01  REG-RETO.
000800     02  RT-STUDENT-ID             PIC X(08).
000900     02  FILLER                    PIC X(01) VALUE SPACE.
001000     02  RT-LEVEL                  PIC X(12).
001100     02  FILLER                    PIC X(01) VALUE SPACE.
001200     02  RT-TOTAL-THREATS          PIC 9(03).
001300     02  FILLER                    PIC X(01) VALUE SPACE.
001400     02  RT-THREATS-FOUND          PIC 9(03).
001500     02  FILLER                    PIC X(01) VALUE SPACE.
001600     02  RT-THREATS-MISSED         PIC 9(03).
001700     02  FILLER                    PIC X(01) VALUE SPACE.
001800     02  RT-FALSE-POSITIVES        PIC 9(03).
001900     02  FILLER                    PIC X(01) VALUE SPACE.
002000     02  RT-ACCURACY-PCT           PIC 9(03)V9.
002100     02  FILLER                    PIC X(01) VALUE SPACE.
002200     02  RT-SCORE                  PIC 9(03)V9.
002300     02  FILLER                    PIC X(01) VALUE SPACE.
002400     02  RT-PASSED                 PIC X(01).
002500     02  FILLER                    PIC X(01) VALUE SPACE.
002600     02  RT-TIME-TAKEN             PIC X(10).
002700     02  FILLER                    PIC X(01) VALUE SPACE.
002800*        BANDA DE RETROALIMENTACION DE LA SUMISION (SOBRESALIENTE/
002900*        EXCELENTE/BUENA/REGULAR/REQUIERE REFUERZO)
003000     02  RT-IND-RETROALIM          PIC X(01) VALUE SPACE.
003100         88  RT-BANDA-SOBRESALIENTE        VALUE 'O'.
003200         88  RT-BANDA-EXCELENTE            VALUE 'E'.
003300         88  RT-BANDA-BUENA                VALUE 'G'.
003400         88  RT-BANDA-REGULAR              VALUE 'F'.
003500         88  RT-BANDA-REFUERZO             VALUE 'M'.
003600     02  FILLER                    PIC X(01) VALUE SPACE.
003700*        CANTIDAD DE RECOMENDACIONES EMITIDAS PARA LA SUMISION
003800     02  RT-RECOMMENDATION-COUNT   PIC 9(02) VALUE ZEROS.
003900     02  FILLER                    PIC X(02) VALUE SPACES.
004000*        RESERVADO PARA AMPLIACION FUTURA
