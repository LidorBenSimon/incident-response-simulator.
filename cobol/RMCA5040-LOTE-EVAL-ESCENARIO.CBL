000100******************************************************************
000200* FECHA       : 03/04/1990                                       *
000300* PROGRAMADOR : ROSALINDA M. CASTANEDA ALDANA (RMCA)             *
000400* APLICACION  : CAPACITACION SEGURIDAD INFORMATICA               *
000500* PROGRAMA    : RMCA5040, CALIFICACION DEL ESCENARIO DE RESPUESTA*
000600*             : A INCIDENTES (ATTACK SIMULATION)                 *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : LEE LA SECUENCIA DE EVENTOS ARMADA POR RMCA5030 Y *
000900*             : LAS RESPUESTAS QUE EL ALUMNO DIO POR CADA EVENTO, *
001000*             : CALIFICA SOSPECHA Y ACCION SEGUN LA SEVERIDAD DEL *
001100*             : EVENTO, Y PRODUCE EL RESUMEN DE LA SESION, AGRE-  *
001200*             : GANDO EL DETALLE A LA SECCION DE ESCENARIO DEL    *
001300*             : REPORTE GENERAL                                   *
001400* ARCHIVOS    : ARCSECU, ARCRPTA, ARCRESU, ARCREPO                *
001500* PROGRAMA(S) : NO APLICA                                         *
001600******************************************************************
001700*               BITACORA DE CAMBIOS AL PROGRAMA
001800*----------------------------------------------------------------
001900* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002000*----------------------------------------------------------------
002100* 03/04/90  RMCA         REQ-0699   VERSION ORIGINAL DEL PROGRAMA RMCA0699
002200* 11/11/91  JOCR         REQ-0761   SE AGREGA VALIDACION DE       JOCR0761
002300*                                   TABLA DE ACCIONES VALIDAS POR JOCR0761
002400*                                   SEVERIDAD (ANTES EN IFS)      JOCR0761
002500* 22/06/94  RMCA         REQ-0833   SE CUENTA POR SEPARADO LOS    RMCA0833
002600*                                   EVENT-ID DESCONOCIDOS         RMCA0833
002700*                                   RECIBIDOS EN LAS RESPUESTAS   RMCA0833
002800* 03/12/98  GPMZ         Y2K-0007   REVISION PARA CAMBIO DE       GPMZY2K7
002900*                                   SIGLO. EL PROGRAMA NO USA     GPMZY2K7
003000*                                   FECHAS DE 4 DIGITOS EN        GPMZY2K7
003100*                                   CALCULOS, SIN CAMBIO DE CODGO.GPMZY2K7
003200* 21/02/99  GPMZ         Y2K-0011   CIERRE DE CERTIFICACION Y2K.  GPMZYK11
003300* 30/10/03  LFVQ         REQ-0961   SE AGREGA PORCENTAJE DE       LFVQ0961
003400*                                   EXACTITUD DE SOSPECHA Y DE    LFVQ0961
003500*                                   ACCION AL REPORTE DE SECCION  LFVQ0961
003600* 05/03/13  MCHR         REQ-1148   SE AGREGA LINEA DE TOTALES    MCHR1148
003700*                                   DEL ESCENARIO AL REPORTE      MCHR1148
003800*                                   GENERAL (ANTES SOLO DISPLAY)  MCHR1148
003900*----------------------------------------------------------------
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. RMCA5040.
004200 AUTHOR. ROSALINDA M. CASTANEDA ALDANA.
004300 INSTALLATION. CAPACITACION SEGURIDAD INFORMATICA.
004400 DATE-WRITTEN. 03/04/1990.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DEPARTAMENTO DE CAPACITACION.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ARCSECU ASSIGN TO ARCSECU
005400            FILE STATUS IS FS-ARCSECU
005500                            FSE-ARCSECU.
005600     SELECT ARCRPTA ASSIGN TO ARCRPTA
005700            FILE STATUS IS FS-ARCRPTA
005800                            FSE-ARCRPTA.
005900     SELECT ARCRESU ASSIGN TO ARCRESU
006000            FILE STATUS IS FS-ARCRESU
006100                            FSE-ARCRESU.
006200     SELECT ARCREPO ASSIGN TO ARCREPO
006300            FILE STATUS IS FS-ARCREPO
006400                            FSE-ARCREPO.
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   SECUENCIA DE 16 EVENTOS YA ARMADA POR RMCA5030 (EVT_NNN)
007100 FD  ARCSECU.
007200 01  REG-SECUENCIA.
007300     02  SC-EVENT-ID               PIC X(08).
007400     02  SC-EVENT-TYPE             PIC X(08).
007500     02  SC-LEVEL                  PIC X(08).
007600     02  SC-SUSPICIOUS             PIC X(01).
007700     02  SC-MESSAGE                PIC X(80).
007800     02  FILLER                    PIC X(01) VALUE SPACE.
007900     02  SC-SOURCE                 PIC X(24).
008000     02  FILLER                    PIC X(01) VALUE SPACE.
008100*   TRANSACCION DE RESPUESTAS DEL ALUMNO AL ESCENARIO
008200 FD  ARCRPTA.
008300     COPY CBRESPE.
008400*   RESUMEN DE LA SESION DEL ESCENARIO
008500 FD  ARCRESU.
008600     COPY CBRESUM.
008700*   REPORTE GENERAL DE CAPACITACION (SE ABRE EN EXTEND, YA FUE
008800*   ESCRITO POR RMCA5010 Y RMCA5020 CON SUS SECCIONES)
008900 FD  ARCREPO.
009000 01  LINEA-REPORTE                          PIC X(132).
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  WKS-STATUS.
009700         04  FS-ARCSECU             PIC 9(02) VALUE ZEROES.
009800         04  FSE-ARCSECU.
009900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010200         04  FS-ARCRPTA             PIC 9(02) VALUE ZEROES.
010300         04  FSE-ARCRPTA.
010400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010700         04  FS-ARCRESU             PIC 9(02) VALUE ZEROES.
010800         04  FSE-ARCRESU.
010900             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011000             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011100             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011200         04  FS-ARCREPO             PIC 9(02) VALUE ZEROES.
011300         04  FSE-ARCREPO.
011400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011700*      VARIABLES RUTINA DE FSE
011800         04  PROGRAMA               PIC X(08) VALUE SPACES.
011900         04  ARCHIVO                PIC X(08) VALUE SPACES.
012000         04  ACCION                 PIC X(10) VALUE SPACES.
012100         04  LLAVE                  PIC X(32) VALUE SPACES.
012200*                      SWITCHES DE CONTROL
012300 01  SWITCHES.
012400     02  SW-PRIMERA-VEZ                     PIC X(01) VALUE 'S'.
012500         88  ES-PRIMERA-VEZ                         VALUE 'S'.
012600         88  NO-ES-PRIMERA-VEZ                      VALUE 'N'.
012700     02  SW-EOF-ARCSECU                     PIC X(01) VALUE 'N'.
012800         88  EOF-ARCSECU                            VALUE 'S'.
012900     02  SW-EOF-ARCRPTA                     PIC X(01) VALUE 'N'.
013000         88  EOF-ARCRPTA                            VALUE 'S'.
013100     02  WKS-SUSP-CORRECTA                  PIC X(01) VALUE 'N'.
013200     02  WKS-ACCION-CORRECTA                PIC X(01) VALUE 'N'.
013300     02  FILLER                             PIC X(04).
013400*                      CONTADORES Y ACUMULADORES GENERALES
013500 01  WKS-CONTADORES.
013600     02  WKS-REG-LEIDAS                     PIC 9(07) COMP.
013700     02  WKS-CANT-EVENTOS                   PIC 9(03) COMP.
013800     02  WKS-CANT-EVENTOS-SUSP              PIC 9(03) COMP.
013900     02  WKS-TOTAL-SESIONES                 PIC 9(05) COMP.
014000     02  WKS-TOTAL-ERRORES                  PIC 9(05) COMP.
014100     02  WKS-GRAN-PUNTOS                    PIC 9(07) COMP.
014200     02  FILLER                             PIC X(04).
014300*                      ACUMULADORES DE UNA SESION (SE REINICIAN)
014400 01  WKS-SESION-ACTUAL.
014500     02  WKS-SES-ID                         PIC X(08) VALUE
014600                                                 SPACES.
014700     02  WKS-SES-RESP                       PIC 9(03) COMP.
014800     02  WKS-SES-CORR-SUSP                  PIC 9(03) COMP.
014900     02  WKS-SES-CORR-ACT                   PIC 9(03) COMP.
015000     02  WKS-SES-ERRORES                    PIC 9(03) COMP.
015100     02  WKS-SES-PUNTOS                     PIC 9(05) COMP.
015200     02  WKS-SES-MAXPUNTOS                  PIC 9(05) COMP.
015300     02  WKS-SES-ACC-SUSP                   PIC 9(03)V9.
015400     02  WKS-SES-ACC-ACT                    PIC 9(03)V9.
015500     02  FILLER                             PIC X(02).
015600*                      SECUENCIA DE EVENTOS DEL ESCENARIO EN
015700*                      MEMORIA, PRE-ORDENADA POR SC-EVENT-ID
015800*                      (LA ARMO RMCA5030, YA VIENE EN ORDEN EVT_NNN)
015900 01  TABLA-SECUENCIA.
016000     02  TS2-ENTRADA OCCURS 16 TIMES
016100                    ASCENDING KEY IS TS2-EVENT-ID-T
016200                    INDEXED BY IX-EVT.
016300         03  TS2-EVENT-ID-T                 PIC X(08).
016400         03  TS2-LEVEL-T                    PIC X(08).
016500         03  TS2-SUSPICIOUS-T                PIC X(01).
016600     02  FILLER                             PIC X(03).
016700*                      TABLA DE ACCIONES VALIDAS PARA EVENTO
016800*                      SOSPECHOSO DE SEVERIDAD CRITICAL (LITERAL
016900*                      REDEFINIDO A OCCURS, MISMA TECNICA DE
017000*                      TABLA-DIAS DE MORAS1)
017100 01  TABLA-ACCVAL-CRIT-LIT.
017200     02  FILLER PIC X(36) VALUE
017300         'isolate     escalate    shutdown    '.
017400 01  TABLA-ACCVAL-CRIT REDEFINES TABLA-ACCVAL-CRIT-LIT.
017500     02  ACV-CRIT OCCURS 3 TIMES PIC X(12).
017600*                      TABLA DE ACCIONES VALIDAS PARA EVENTO
017700*                      SOSPECHOSO DE SEVERIDAD WARNING
017800 01  TABLA-ACCVAL-WARN-LIT.
017900     02  FILLER PIC X(36) VALUE
018000         'monitor     isolate     block_ip    '.
018100 01  TABLA-ACCVAL-WARN REDEFINES TABLA-ACCVAL-WARN-LIT.
018200     02  ACV-WARN OCCURS 3 TIMES PIC X(12).
018300*                      INDICE DE BUSQUEDA LINEAL DE LAS TABLAS DE
018400*                      ACCIONES VALIDAS (NO ES INDEXED BY, SE
018500*                      RECORRE CON ADD, NO CON SET)
018600 01  WKS-IX-ACV                             PIC 9(01) COMP.
018700*                      VARIABLES DE FECHA DE CORRIDA
018800 01  WKS-FECHA-HOY                          PIC 9(08) VALUE ZEROS.
018900 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
019000     02  WKS-ANO-HOY                        PIC 9(04).
019100     02  WKS-MES-HOY                        PIC 9(02).
019200     02  WKS-DIA-HOY                        PIC 9(02).
019300*                      ENCABEZADOS DEL REPORTE
019400 01  WKS-ENCABEZADO-3                       PIC X(132) VALUE
019500     'SECCION 3 - ESCENARIO DE RESPUESTA A INCIDENTES (ATTACK SIMUL
019600-'ATION)'.
019700 01  WKS-ENCABEZADO-4                       PIC X(132) VALUE
019800     'SESION    RESP CSUS CACT  PUNTOS/MAX   SOSP%   ACC%'.
019900*                      LINEA DE DETALLE DEL ESCENARIO
020000 01  WKS-LINEA-DET-ESCEN.
020100     02  LDE-SESSION-ID                      PIC X(08).
020200     02  FILLER                               PIC X(02) VALUE
020300                                                 SPACES.
020400     02  LDE-RESPUESTAS                       PIC ZZ9.
020500     02  FILLER                               PIC X(02) VALUE
020600                                                 SPACES.
020700     02  LDE-CORR-SUSP                        PIC ZZ9.
020800     02  FILLER                               PIC X(02) VALUE
020900                                                 SPACES.
021000     02  LDE-CORR-ACT                         PIC ZZ9.
021100     02  FILLER                               PIC X(02) VALUE
021200                                                 SPACES.
021300     02  LDE-PUNTOS                           PIC ZZZZ9.
021400     02  FILLER                               PIC X(01) VALUE '/'.
021500     02  LDE-MAXPUNTOS                        PIC ZZZZ9.
021600     02  FILLER                               PIC X(02) VALUE
021700                                                 SPACES.
021800     02  LDE-ACC-SUSP                         PIC ZZ9.9.
021900     02  FILLER                               PIC X(02) VALUE
022000                                                 SPACES.
022100     02  LDE-ACC-ACT                          PIC ZZ9.9.
022200     02  FILLER                               PIC X(54) VALUE
022300                                                 SPACES.
022400*                      LINEA DE TOTALES DE LA SECCION DE ESCENARIO
022500 01  WKS-LINEA-TOTALES-ESCEN.
022600     02  FILLER                               PIC X(21) VALUE
022700                                 'SESIONES PROCESADAS: '.
022800     02  LTE-SESIONES                         PIC ZZ9.
022900     02  FILLER                               PIC X(02) VALUE
023000                                                 SPACES.
023100     02  FILLER                               PIC X(19) VALUE
023200                                 'PUNTAJE ACUMULADO: '.
023300     02  LTE-PUNTOS                           PIC ZZZZZZ9.
023400     02  FILLER                               PIC X(80) VALUE
023500                                                 SPACES.
023600*                    ----- MAIN SECTION -----
023700 PROCEDURE DIVISION.
023800 100-MAIN SECTION.
023900     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
024000     PERFORM 120-CARGA-TABLA-SECUENCIA
024100              THRU 120-CARGA-TABLA-SECUENCIA-E
024200     PERFORM 130-IMPRIME-ENCABEZADO THRU 130-IMPRIME-ENCABEZADO-E
024300     PERFORM 200-PROCESA-RESPUESTAS THRU 200-PROCESA-RESPUESTAS-E
024400     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
024500     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
024600     STOP RUN.
024700 100-MAIN-E. EXIT.
024800*                ----- OPEN DATASETS SECTION -----
024900 110-APERTURA-ARCHIVOS SECTION.
025000     MOVE    'RMCA5040'  TO   PROGRAMA
025100     OPEN INPUT  ARCSECU ARCRPTA
025200          OUTPUT ARCRESU
025300     OPEN EXTEND ARCREPO
025400     IF FS-ARCSECU NOT EQUAL 0
025500        MOVE 'OPEN'     TO    ACCION
025600        MOVE SPACES     TO    LLAVE
025700        MOVE 'ARCSECU'  TO    ARCHIVO
025800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025900                              FS-ARCSECU, FSE-ARCSECU
026000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCSECU<<<"
026100                UPON CONSOLE
026200        MOVE  91        TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     IF FS-ARCRPTA NOT EQUAL 0
026600        MOVE 'OPEN'     TO    ACCION
026700        MOVE SPACES     TO    LLAVE
026800        MOVE 'ARCRPTA'  TO    ARCHIVO
026900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027000                              FS-ARCRPTA, FSE-ARCRPTA
027100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCRPTA<<<"
027200                UPON CONSOLE
027300        MOVE  91        TO RETURN-CODE
027400        STOP RUN
027500     END-IF
027600     IF FS-ARCRESU NOT EQUAL 0
027700        MOVE 'OPEN'     TO    ACCION
027800        MOVE SPACES     TO    LLAVE
027900        MOVE 'ARCRESU'  TO    ARCHIVO
028000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028100                              FS-ARCRESU, FSE-ARCRESU
028200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCRESU<<<"
028300                UPON CONSOLE
028400        MOVE  91        TO RETURN-CODE
028500        STOP RUN
028600     END-IF
028700     IF FS-ARCREPO NOT EQUAL 0
028800        MOVE 'OPEN'     TO    ACCION
028900        MOVE SPACES     TO    LLAVE
029000        MOVE 'ARCREPO'  TO    ARCHIVO
029100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029200                              FS-ARCREPO, FSE-ARCREPO
029300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCREPO<<<"
029400                UPON CONSOLE
029500        MOVE  91        TO RETURN-CODE
029600        STOP RUN
029700     END-IF
029800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
029900 110-APERTURA-ARCHIVOS-E. EXIT.
030000*--------> CARGA LA SECUENCIA DE 16 EVENTOS EN MEMORIA, YA VIENE
030100*          PRE-ORDENADA POR SC-EVENT-ID (EVT_001...EVT_016)
030200 120-CARGA-TABLA-SECUENCIA SECTION.
030300     MOVE 0 TO WKS-CANT-EVENTOS
030400     MOVE 0 TO WKS-CANT-EVENTOS-SUSP
030500     PERFORM 121-LEE-EVENTO-SEC THRU 121-LEE-EVENTO-SEC-E
030600     PERFORM 122-CICLO-CARGA-SECUENCIA
030700              THRU 122-CICLO-CARGA-SECUENCIA-E UNTIL EOF-ARCSECU.
030800 120-CARGA-TABLA-SECUENCIA-E. EXIT.
030900*--------> LECTURA SECUENCIAL DE LA SECUENCIA DE EVENTOS
031000 121-LEE-EVENTO-SEC SECTION.
031100     READ ARCSECU
031200          AT END SET EOF-ARCSECU TO TRUE
031300     END-READ.
031400 121-LEE-EVENTO-SEC-E. EXIT.
031500*--------> CUERPO DEL CICLO DE CARGA DE LA TABLA DE SECUENCIA
031600 122-CICLO-CARGA-SECUENCIA SECTION.
031700     ADD 1 TO WKS-CANT-EVENTOS
031800     SET IX-EVT TO WKS-CANT-EVENTOS
031900     MOVE SC-EVENT-ID    TO TS2-EVENT-ID-T   (IX-EVT)
032000     MOVE SC-LEVEL       TO TS2-LEVEL-T      (IX-EVT)
032100     MOVE SC-SUSPICIOUS  TO TS2-SUSPICIOUS-T (IX-EVT)
032200     IF SC-SUSPICIOUS = 'Y'
032300        ADD 1 TO WKS-CANT-EVENTOS-SUSP
032400     END-IF
032500     PERFORM 121-LEE-EVENTO-SEC THRU 121-LEE-EVENTO-SEC-E.
032600 122-CICLO-CARGA-SECUENCIA-E. EXIT.
032700*--------> ESCRIBE EL ENCABEZADO DE LA SECCION DE ESCENARIO EN EL
032800*          REPORTE GENERAL (SE AGREGA A LO YA ESCRITO POR RMCA5010
032900*          Y RMCA5020, ARCREPO ABIERTO EN EXTEND)
033000 130-IMPRIME-ENCABEZADO SECTION.
033100     MOVE SPACES TO LINEA-REPORTE
033200     WRITE LINEA-REPORTE
033300     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-3
033400     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-4.
033500 130-IMPRIME-ENCABEZADO-E. EXIT.
033600*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE RESPUESTAS, CON
033700*          CORTE DE CONTROL POR SESION (SP-SESSION-ID)
033800 200-PROCESA-RESPUESTAS SECTION.
033900     PERFORM 201-LEE-RESPUESTA THRU 201-LEE-RESPUESTA-E
034000     PERFORM 205-CICLO-RESPUESTAS
034100              THRU 205-CICLO-RESPUESTAS-E UNTIL EOF-ARCRPTA
034200     IF NO-ES-PRIMERA-VEZ
034300        PERFORM 220-CORTE-SESION THRU 220-CORTE-SESION-E
034400     END-IF.
034500 200-PROCESA-RESPUESTAS-E. EXIT.
034600*--------> LECTURA SECUENCIAL DE LA TRANSACCION DE RESPUESTAS
034700 201-LEE-RESPUESTA SECTION.
034800     READ ARCRPTA
034900          AT END SET EOF-ARCRPTA TO TRUE
035000     END-READ.
035100 201-LEE-RESPUESTA-E. EXIT.
035200*--------> CUERPO DEL CICLO PRINCIPAL, DETECTA EL CORTE DE CONTROL
035300*          POR CAMBIO DE SP-SESSION-ID
035400 205-CICLO-RESPUESTAS SECTION.
035500     ADD 1 TO WKS-REG-LEIDAS
035600     IF NO-ES-PRIMERA-VEZ AND SP-SESSION-ID NOT = WKS-SES-ID
035700        PERFORM 220-CORTE-SESION THRU 220-CORTE-SESION-E
035800     END-IF
035900     IF ES-PRIMERA-VEZ
036000        MOVE SP-SESSION-ID     TO WKS-SES-ID
036100        MOVE 'N'                TO SW-PRIMERA-VEZ
036200        PERFORM 226-RESET-SESION THRU 226-RESET-SESION-E
036300     END-IF
036400     PERFORM 210-EVALUA-RESPUESTA THRU 210-EVALUA-RESPUESTA-E
036500     PERFORM 201-LEE-RESPUESTA THRU 201-LEE-RESPUESTA-E.
036600 205-CICLO-RESPUESTAS-E. EXIT.
036700*--------> REINICIA LOS ACUMULADORES DE LA SESION ACTUAL
036800 226-RESET-SESION SECTION.
036900     MOVE 0 TO WKS-SES-RESP
037000     MOVE 0 TO WKS-SES-CORR-SUSP
037100     MOVE 0 TO WKS-SES-CORR-ACT
037200     MOVE 0 TO WKS-SES-ERRORES
037300     MOVE 0 TO WKS-SES-PUNTOS.
037400 226-RESET-SESION-E. EXIT.
037500*--------> BUSCA EL EVENTO RESPONDIDO EN LA SECUENCIA; EVENT-ID
037600*          DESCONOCIDO SE CUENTA COMO ERROR Y NO SE CALIFICA
037700 210-EVALUA-RESPUESTA SECTION.
037800     SET IX-EVT TO 1
037900     SEARCH ALL TS2-ENTRADA
038000        AT END
038100           ADD 1 TO WKS-SES-ERRORES
038200           ADD 1 TO WKS-TOTAL-ERRORES
038300        WHEN TS2-EVENT-ID-T (IX-EVT) = SP-EVENT-ID
038400           ADD 1 TO WKS-SES-RESP
038500           PERFORM 215-CALIFICA-RESPUESTA
038600                    THRU 215-CALIFICA-RESPUESTA-E
038700     END-SEARCH.
038800 210-EVALUA-RESPUESTA-E. EXIT.
038900*--------> CALIFICA LA SOSPECHA Y LA ACCION DE UNA RESPUESTA CONTRA
039000*          LA SEVERIDAD Y BANDERA DEL EVENTO DE LA SECUENCIA
039100 215-CALIFICA-RESPUESTA SECTION.
039200     MOVE 'N' TO WKS-SUSP-CORRECTA
039300     MOVE 'N' TO WKS-ACCION-CORRECTA
039400     IF SP-SUSP-MARKED = TS2-SUSPICIOUS-T (IX-EVT)
039500        MOVE 'Y' TO WKS-SUSP-CORRECTA
039600        ADD 25 TO WKS-SES-PUNTOS
039700        ADD 1  TO WKS-SES-CORR-SUSP
039800     END-IF
039900     EVALUATE TRUE
040000        WHEN TS2-SUSPICIOUS-T (IX-EVT) = 'Y' AND
040100             TS2-LEVEL-T      (IX-EVT) = 'CRITICAL'
040200           PERFORM 233-VERIFICA-ACCION-CRIT
040300                    THRU 233-VERIFICA-ACCION-CRIT-E
040400        WHEN TS2-SUSPICIOUS-T (IX-EVT) = 'Y' AND
040500             TS2-LEVEL-T      (IX-EVT) = 'WARNING'
040600           PERFORM 234-VERIFICA-ACCION-WARN
040700                    THRU 234-VERIFICA-ACCION-WARN-E
040800        WHEN TS2-SUSPICIOUS-T (IX-EVT) = 'N'
040900           IF SP-ACTION = 'monitor'
041000              MOVE 'Y' TO WKS-ACCION-CORRECTA
041100           END-IF
041200        WHEN OTHER
041300           CONTINUE
041400     END-EVALUATE
041500     IF WKS-ACCION-CORRECTA = 'Y'
041600        ADD 25 TO WKS-SES-PUNTOS
041700        ADD 1  TO WKS-SES-CORR-ACT
041800     END-IF.
041900 215-CALIFICA-RESPUESTA-E. EXIT.
042000*--------> VERIFICA SI LA ACCION RECIBIDA ESTA EN LA LISTA VALIDA
042100*          PARA UN EVENTO SOSPECHOSO DE SEVERIDAD CRITICAL
042200 233-VERIFICA-ACCION-CRIT SECTION.
042300     MOVE 'N' TO WKS-ACCION-CORRECTA
042400     MOVE 1 TO WKS-IX-ACV
042500     PERFORM 237-CICLO-VERIFICA-CRIT
042600              THRU 237-CICLO-VERIFICA-CRIT-E
042700             UNTIL WKS-IX-ACV > 3 OR WKS-ACCION-CORRECTA = 'Y'.
042800 233-VERIFICA-ACCION-CRIT-E. EXIT.
042900*--------> CUERPO DEL CICLO DE BUSQUEDA EN LA TABLA CRITICAL
043000 237-CICLO-VERIFICA-CRIT SECTION.
043100     IF SP-ACTION = ACV-CRIT (WKS-IX-ACV)
043200        MOVE 'Y' TO WKS-ACCION-CORRECTA
043300     END-IF
043400     ADD 1 TO WKS-IX-ACV.
043500 237-CICLO-VERIFICA-CRIT-E. EXIT.
043600*--------> VERIFICA SI LA ACCION RECIBIDA ESTA EN LA LISTA VALIDA
043700*          PARA UN EVENTO SOSPECHOSO DE SEVERIDAD WARNING
043800 234-VERIFICA-ACCION-WARN SECTION.
043900     MOVE 'N' TO WKS-ACCION-CORRECTA
044000     MOVE 1 TO WKS-IX-ACV
044100     PERFORM 238-CICLO-VERIFICA-WARN
044200              THRU 238-CICLO-VERIFICA-WARN-E
044300             UNTIL WKS-IX-ACV > 3 OR WKS-ACCION-CORRECTA = 'Y'.
044400 234-VERIFICA-ACCION-WARN-E. EXIT.
044500*--------> CUERPO DEL CICLO DE BUSQUEDA EN LA TABLA WARNING
044600 238-CICLO-VERIFICA-WARN SECTION.
044700     IF SP-ACTION = ACV-WARN (WKS-IX-ACV)
044800        MOVE 'Y' TO WKS-ACCION-CORRECTA
044900     END-IF
045000     ADD 1 TO WKS-IX-ACV.
045100 238-CICLO-VERIFICA-WARN-E. EXIT.
045200*--------> AL CERRAR UNA SESION: DETERMINA EL RESULTADO, ESCRIBE
045300*          CBRESUM Y LA LINEA DE DETALLE, Y ARRANCA LA SIGUIENTE
045400*          SESION
045500 220-CORTE-SESION SECTION.
045600     PERFORM 230-DETERMINA-RESULTADO-SES
045700              THRU 230-DETERMINA-RESULTADO-SES-E
045800     PERFORM 240-ESCRITURA-SCEN-REPORT
045900              THRU 240-ESCRITURA-SCEN-REPORT-E
046000     ADD 1 TO WKS-TOTAL-SESIONES
046100     ADD WKS-SES-PUNTOS TO WKS-GRAN-PUNTOS
046200     MOVE SP-SESSION-ID      TO WKS-SES-ID
046300     PERFORM 226-RESET-SESION THRU 226-RESET-SESION-E.
046400 220-CORTE-SESION-E. EXIT.
046500*--------> CALCULA PUNTAJE MAXIMO Y PORCENTAJES DE EXACTITUD DE LA
046600*          SESION ACTUAL
046700 230-DETERMINA-RESULTADO-SES SECTION.
046800     COMPUTE WKS-SES-MAXPUNTOS = WKS-SES-RESP * 50
046900     IF WKS-SES-RESP > 0
047000        COMPUTE WKS-SES-ACC-SUSP ROUNDED =
047100                (WKS-SES-CORR-SUSP * 100) / WKS-SES-RESP
047200        COMPUTE WKS-SES-ACC-ACT ROUNDED =
047300                (WKS-SES-CORR-ACT * 100) / WKS-SES-RESP
047400     ELSE
047500        MOVE 0 TO WKS-SES-ACC-SUSP
047600        MOVE 0 TO WKS-SES-ACC-ACT
047700     END-IF.
047800 230-DETERMINA-RESULTADO-SES-E. EXIT.
047900*--------> ESCRIBE EL REGISTRO DE RESUMEN Y LA LINEA DE DETALLE DE
048000*          LA SESION QUE SE ESTA CERRANDO
048100 240-ESCRITURA-SCEN-REPORT SECTION.
048200     INITIALIZE REG-RESUMEN
048300     MOVE WKS-SES-ID            TO RS-SESSION-ID
048400     MOVE WKS-CANT-EVENTOS      TO RS-TOTAL-EVENTS
048500     MOVE WKS-CANT-EVENTOS-SUSP TO RS-SUSPICIOUS-EVENTS
048600     MOVE WKS-SES-RESP          TO RS-RESPONSES
048700     MOVE WKS-SES-CORR-SUSP     TO RS-CORRECT-SUSPICIONS
048800     MOVE WKS-SES-CORR-ACT      TO RS-CORRECT-ACTIONS
048900     MOVE WKS-SES-PUNTOS        TO RS-TOTAL-SCORE
049000     MOVE WKS-SES-MAXPUNTOS     TO RS-MAX-SCORE
049100     MOVE WKS-SES-ACC-SUSP      TO RS-SUSPICION-ACC
049200     MOVE WKS-SES-ACC-ACT       TO RS-ACTION-ACC
049300     WRITE REG-RESUMEN
049400     IF FS-ARCRESU NOT = 0
049500        DISPLAY 'ERROR AL GRABAR ARCRESU, STATUS: ' FS-ARCRESU
049600                ' SESION: ' WKS-SES-ID
049700     END-IF
049800     MOVE WKS-SES-ID            TO LDE-SESSION-ID
049900     MOVE WKS-SES-RESP          TO LDE-RESPUESTAS
050000     MOVE WKS-SES-CORR-SUSP     TO LDE-CORR-SUSP
050100     MOVE WKS-SES-CORR-ACT      TO LDE-CORR-ACT
050200     MOVE WKS-SES-PUNTOS        TO LDE-PUNTOS
050300     MOVE WKS-SES-MAXPUNTOS     TO LDE-MAXPUNTOS
050400     MOVE WKS-SES-ACC-SUSP      TO LDE-ACC-SUSP
050500     MOVE WKS-SES-ACC-ACT       TO LDE-ACC-ACT
050600     WRITE LINEA-REPORTE FROM WKS-LINEA-DET-ESCEN.
050700 240-ESCRITURA-SCEN-REPORT-E. EXIT.
050800*                 ----- SECTION TO STADISTICS -----
050900 140-ESTADISTICAS SECTION.
051000     MOVE WKS-TOTAL-SESIONES TO LTE-SESIONES
051100     MOVE WKS-GRAN-PUNTOS    TO LTE-PUNTOS
051200     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTALES-ESCEN
051300     DISPLAY '******************************************'
051400     DISPLAY 'REGISTROS DE RESPUESTAS LEIDAS:  '
051500             WKS-REG-LEIDAS
051600     DISPLAY 'SESIONES PROCESADAS:             '
051700             WKS-TOTAL-SESIONES
051800     DISPLAY 'RESPUESTAS A EVENTOS DESCONOCI-  '
051900     DISPLAY 'DOS (NO CALIFICADAS):            '
052000             WKS-TOTAL-ERRORES
052100     DISPLAY 'PUNTAJE ACUMULADO DE TODAS LAS   '
052200     DISPLAY 'SESIONES:                        '
052300             WKS-GRAN-PUNTOS
052400     DISPLAY '******************************************'.
052500 140-ESTADISTICAS-E. EXIT.
052600*                  ----- SECTION TO CLOSE FILES -----
052700 150-CIERRA-ARCHIVOS SECTION.
052800     CLOSE ARCSECU
052900     CLOSE ARCRPTA
053000     CLOSE ARCRESU
053100     CLOSE ARCREPO.
053200 150-CIERRA-ARCHIVOS-E. EXIT.
