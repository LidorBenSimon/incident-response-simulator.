000100******************************************************************
000200*    CBRESUM  -  RESUMEN DE SESION DE ESCENARIO (SALIDA)
000300*    USADO POR : RMCA5040-LOTE-EVAL-ESCENARIO
000400******************************************************************
000500 01  REG-RESUMEN.
000600     02  RS-SESSION-ID             PIC X(08).
000700     02  RS-TOTAL-EVENTS           PIC 9(03).
000800     02  RS-SUSPICIOUS-EVENTS      PIC 9(03).
000900     02  RS-RESPONSES              PIC 9(03).
001000     02  RS-CORRECT-SUSPICIONS     PIC 9(03).
001100     02  RS-CORRECT-ACTIONS        PIC 9(03).
001200     02  RS-TOTAL-SCORE            PIC 9(05).
001300     02  RS-MAX-SCORE              PIC 9(05).
001400     02  RS-SUSPICION-ACC          PIC 9(03)V9.
001500     02  RS-ACTION-ACC             PIC 9(03)V9.
001600     02  FILLER                    PIC X(07) VALUE SPACES.
001700*        RESERVADO PARA AMPLIACION FUTURA
