000100******************************************************************
000200* FECHA       : 02/02/1988                                       *
000300* PROGRAMADOR : ROSALINDA M. CASTANEDA ALDANA (RMCA)             *
000400* APLICACION  : CAPACITACION SEGURIDAD INFORMATICA               *
000500* PROGRAMA    : RMCA5020, CALIFICACION DEL RETO DE ANALISIS DE   *
000600*             : BITACORAS (LOG CHALLENGE)                        *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : TOMA LOS HALLAZGOS QUE REPORTO CADA ALUMNO AL    *
000900*             : ANALIZAR LA BITACORA DE UN NIVEL DEL RETO, LOS   *
001000*             : COMPARA CONTRA EL MAESTRO DE AMENAZAS DE ESE     *
001100*             : NIVEL Y PRODUCE EL RESULTADO (AMENAZAS HALLADAS, *
001200*             : PERDIDAS, FALSOS POSITIVOS, EXACTITUD, NOTA Y    *
001300*             : BANDERA DE APROBADO), AGREGANDO EL DETALLE A LA  *
001400*             : SECCION DE RETO DE BITACORAS DEL REPORTE GENERAL *
001500* ARCHIVOS    : ARCAMEN, ARCHALZ, ARCRETO, ARCREPO               *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               BITACORA DE CAMBIOS AL PROGRAMA
001900*----------------------------------------------------------------
002000* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002100*----------------------------------------------------------------
002200* 02/02/88  RMCA         REQ-0449   VERSION ORIGINAL DEL PROGRAMA RMCA0449
002300* 14/08/89  JOCR         REQ-0601   SE AGREGA CONTEO DE FALSOS    JOCR0601
002400*                                   POSITIVOS AL REPORTE          JOCR0601
002500* 09/04/92  RMCA         REQ-0715   CORRIGE CREDITO PARCIAL DE    RMCA0715
002600*                                   HALLAZGOS CON TIPO INCORRECTO RMCA0715
002700* 27/10/95  GPMZ         REQ-0820   SE AGREGA FORMATO DE TIEMPO   GPMZ0820
002800*                                   TOMADO EN MINUTOS Y SEGUNDOS  GPMZ0820
002900* 03/12/98  GPMZ         Y2K-0005   REVISION PARA CAMBIO DE SIGLO.GPMZY2K5
003000*                                   EL PROGRAMA NO USA FECHAS DE  GPMZY2K5
003100*                                   4 DIGITOS EN CALCULOS, SIN    GPMZY2K5
003200*                                   CAMBIO DE CODIGO.             GPMZY2K5
003300* 21/02/99  GPMZ         Y2K-0011   CIERRE DE CERTIFICACION Y2K.  GPMZYK11
003400* 15/06/04  LFVQ         REQ-0960   SE AMPLIA TABLA DE AMENAZAS A LFVQ0960
003500*                                   100 ENTRADAS (ANTES 50)       LFVQ0960
003600* 05/03/13  MCHR         REQ-1148   SE AGREGA LINEA DE TOTALES    MCHR1148
003700*                                   DEL RETO AL REPORTE GENERAL   MCHR1148
003800*                                   (ANTES SOLO DISPLAY)          MCHR1148
003900*----------------------------------------------------------------
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. RMCA5020.
004200 AUTHOR. ROSALINDA M. CASTANEDA ALDANA.
004300 INSTALLATION. CAPACITACION SEGURIDAD INFORMATICA.
004400 DATE-WRITTEN. 02/02/1988.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DEPARTAMENTO DE CAPACITACION.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ARCAMEN ASSIGN TO ARCAMEN
005400            FILE STATUS IS FS-ARCAMEN
005500                            FSE-ARCAMEN.
005600     SELECT ARCHALZ ASSIGN TO ARCHALZ
005700            FILE STATUS IS FS-ARCHALZ
005800                            FSE-ARCHALZ.
005900     SELECT ARCRETO ASSIGN TO ARCRETO
006000            FILE STATUS IS FS-ARCRETO
006100                            FSE-ARCRETO.
006200     SELECT ARCREPO ASSIGN TO ARCREPO
006300            FILE STATUS IS FS-ARCREPO
006400                            FSE-ARCREPO.
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   MAESTRO DE AMENAZAS POR NIVEL DE RETO (PRE-ORDENADO)
007100 FD  ARCAMEN.
007200     COPY CBTAMEN.
007300*   TRANSACCION DE HALLAZGOS REPORTADOS POR EL ALUMNO
007400 FD  ARCHALZ.
007500     COPY CBHALLZ.
007600*   RESULTADO DEL RETO DE ANALISIS DE BITACORAS
007700 FD  ARCRETO.
007800     COPY CBRETOR.
007900*   REPORTE GENERAL DE CAPACITACION (SE ABRE EN EXTEND, YA FUE
008000*   CREADO POR RMCA5010 CON LA SECCION DEL QUIZ)
008100 FD  ARCREPO.
008200 01  LINEA-REPORTE                          PIC X(132).
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     02  WKS-STATUS.
008900         04  FS-ARCAMEN             PIC 9(02) VALUE ZEROES.
009000         04  FSE-ARCAMEN.
009100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
009200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
009400         04  FS-ARCHALZ             PIC 9(02) VALUE ZEROES.
009500         04  FSE-ARCHALZ.
009600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
009900         04  FS-ARCRETO             PIC 9(02) VALUE ZEROES.
010000         04  FSE-ARCRETO.
010100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010400         04  FS-ARCREPO             PIC 9(02) VALUE ZEROES.
010500         04  FSE-ARCREPO.
010600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010900*      VARIABLES RUTINA DE FSE
011000         04  PROGRAMA               PIC X(08) VALUE SPACES.
011100         04  ARCHIVO                PIC X(08) VALUE SPACES.
011200         04  ACCION                 PIC X(10) VALUE SPACES.
011300         04  LLAVE                  PIC X(32) VALUE SPACES.
011400*                      SWITCHES DE CONTROL
011500 01  SWITCHES.
011600     02  SW-PRIMERA-VEZ                     PIC X(01) VALUE 'S'.
011700         88  ES-PRIMERA-VEZ                         VALUE 'S'.
011800         88  NO-ES-PRIMERA-VEZ                      VALUE 'N'.
011900     02  SW-EOF-ARCAMEN                     PIC X(01) VALUE 'N'.
012000         88  EOF-ARCAMEN                            VALUE 'S'.
012100     02  SW-EOF-ARCHALZ                     PIC X(01) VALUE 'N'.
012200         88  EOF-ARCHALZ                            VALUE 'S'.
012300     02  FILLER                             PIC X(04).
012400*                      CONTADORES Y ACUMULADORES GENERALES
012500 01  WKS-CONTADORES.
012600     02  WKS-REG-LEIDAS                     PIC 9(07) COMP.
012700     02  WKS-CANT-AMENAZAS                  PIC 9(05) COMP.
012800     02  WKS-TOTAL-SUBMISSIONS              PIC 9(05) COMP.
012900     02  WKS-TOTAL-PASADOS                  PIC 9(05) COMP.
013000     02  FILLER                             PIC X(04).
013100*                      ACUMULADORES DE UNA SUMISION (SE REINICIAN)
013200 01  WKS-SUBMISSION-ACTUAL.
013300     02  WKS-STU-ID                         PIC X(08) VALUE
013400                                                 SPACES.
013500     02  WKS-STU-LEVEL                      PIC X(12) VALUE
013600                                                 SPACES.
013700     02  WKS-STU-TIEMPO                     PIC 9(05) VALUE
013800                                                 ZEROES.
013900     02  WKS-SUB-PUNTOS                     PIC S9(05) COMP.
014000     02  WKS-SUB-FOUND                      PIC 9(03) COMP.
014100     02  WKS-SUB-FALTANTES                  PIC 9(03) COMP.
014200     02  WKS-SUB-FALSOS                     PIC 9(03) COMP.
014300     02  WKS-SUB-TOTAL                      PIC 9(03) COMP.
014400     02  WKS-SUB-MAXPUNTOS                  PIC 9(05) COMP.
014500     02  WKS-SUB-ACCURACY                   PIC 9(03)V9.
014600     02  WKS-SUB-SCORE                      PIC 9(03)V9.
014700     02  WKS-SUB-PASADO                     PIC X(01).
014800     02  WKS-TIEMPO-FORMATO                 PIC X(10).
014900     02  WKS-SUB-BANDA                      PIC X(01).
015000     02  WKS-SUB-RECOM                      PIC 9(02) COMP.
015100     02  FILLER                             PIC X(02).
015200*                      MAESTRO DE AMENAZAS EN MEMORIA, PRE-
015300*                      ORDENADO POR NIVEL Y NUMERO DE LINEA
015400 01  TABLA-AMENAZAS.
015500     02  TA-ENTRADA OCCURS 100 TIMES
015600                    ASCENDING KEY IS TA-LEVEL-T TA-LINEA-T
015700                    INDEXED BY IX-AME.
015800         03  TA-LEVEL-T                     PIC X(12).
015900         03  TA-LINEA-T                     PIC 9(05).
016000         03  TA-TIPO-T                      PIC X(20).
016100         03  TA-HALLADO                     PIC X(01).
016200     02  FILLER                             PIC X(02).
016300*                      TABLA DE NIVELES DEL RETO (CONFIGURACION,
016400*                      LITERAL REDEFINIDO A OCCURS, DONADA POR
016500*                      CBCFGNV)
016600     COPY CBCFGNV.
016700*                      TABLA PASO/NO PASO (LITERAL REDEFINIDO,
016800*                      MISMA TECNICA DE TABLA-DIAS DE MORAS1)
016900 01  TABLA-PASOFALLO-LIT.
017000     02  FILLER PIC X(16) VALUE 'NO PASO PASO    '.
017100 01  TABLA-PASOFALLO REDEFINES TABLA-PASOFALLO-LIT.
017200     02  TXT-PASOFALLO OCCURS 2 TIMES PIC X(08).
017300*                      TABLA DE BANDAS DE RETROALIMENTACION
017400*                      (LITERAL REDEFINIDO A OCCURS, MISMA
017500*                      TECNICA DE TABLA-UMBRAL DE RMCA5010)
017600 01  TABLA-BANDA-LIT.
017700     02  FILLER PIC X(20) VALUE '090O080E070G060F000M'.
017800 01  TABLA-BANDA REDEFINES TABLA-BANDA-LIT.
017900     02  BND-ENTRADA OCCURS 5 TIMES INDEXED BY IX-BND.
018000         03  BND-MINIMO                    PIC 9(03).
018100         03  BND-CODIGO                    PIC X(01).
018200*                      VARIABLES DE FECHA DE CORRIDA
018300 01  WKS-FECHA-HOY                          PIC 9(08) VALUE ZEROS.
018400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018500     02  WKS-ANO-HOY                        PIC 9(04).
018600     02  WKS-MES-HOY                        PIC 9(02).
018700     02  WKS-DIA-HOY                        PIC 9(02).
018800*                      VARIABLES DE TRABAJO PARA FORMATO DE
018900*                      TIEMPO TOMADO (SEGUNDOS A MM/SS)
019000 01  WKS-TIEMPO-TRABAJO.
019100     02  WKS-TIEMPO-MIN                     PIC 9(02).
019200     02  WKS-TIEMPO-SEG                     PIC 9(02).
019300     02  WKS-TIEMPO-MIN-TXT                 PIC X(02).
019400     02  WKS-TIEMPO-SEG-TXT                 PIC X(02).
019500     02  WKS-TIEMPO-MIN-LEN                 PIC 9(01) COMP.
019600     02  WKS-TIEMPO-SEG-LEN                 PIC 9(01) COMP.
019700*                      INDICE AUXILIAR PARA TABLA DE NIVELES Y
019800*                      TABLA PASO/NO PASO
019900 01  WKS-INDICES.
020000     02  IX-NIV2                            PIC 9(01) COMP.
020100     02  IX-PF                              PIC 9(01) COMP.
020200     02  IX-BND                             PIC 9(01) COMP.
020300*                      ENCABEZADOS DEL REPORTE
020400 01  WKS-ENCABEZADO-1                       PIC X(132) VALUE
020500     'SECCION 2 - RETO DE ANALISIS DE BITACORAS (LOG CHALLENGE)'.
020600 01  WKS-ENCABEZADO-2                       PIC X(132) VALUE
020700     'ALUMNO    NIVEL        HALL FALT FALS  PCT   NOTA   PASO
020800-'   TIEMPO'.
020900*                      LINEA DE DETALLE DEL RETO DE BITACORAS
021000 01  WKS-LINEA-DET-RETO.
021100     02  LDR-STUDENT-ID                      PIC X(08).
021200     02  FILLER                               PIC X(02) VALUE
021300                                                 SPACES.
021400     02  LDR-LEVEL                            PIC X(12).
021500     02  FILLER                               PIC X(02) VALUE
021600                                                 SPACES.
021700     02  LDR-FOUND                            PIC ZZ9.
021800     02  FILLER                               PIC X(02) VALUE
021900                                                 SPACES.
022000     02  LDR-MISSED                           PIC ZZ9.
022100     02  FILLER                               PIC X(02) VALUE
022200                                                 SPACES.
022300     02  LDR-FALSOS                           PIC ZZ9.
022400     02  FILLER                               PIC X(02) VALUE
022500                                                 SPACES.
022600     02  LDR-ACCURACY                         PIC ZZ9.9.
022700     02  FILLER                               PIC X(02) VALUE
022800                                                 SPACES.
022900     02  LDR-SCORE                            PIC ZZ9.9.
023000     02  FILLER                               PIC X(02) VALUE
023100                                                 SPACES.
023200     02  LDR-PASADO-TXT                       PIC X(08).
023300     02  FILLER                               PIC X(01) VALUE
023400                                                 SPACES.
023500     02  LDR-TIEMPO                           PIC X(10).
023600     02  FILLER                               PIC X(60) VALUE
023700                                                 SPACES.
023800*                      LINEA DE TOTALES DE LA SECCION DE RETO
023900 01  WKS-LINEA-TOTALES-RETO.
024000     02  FILLER                               PIC X(24) VALUE
024100                                 'SUBMISIONES PROCESADAS: '.
024200     02  LTR-SUBMISSIONS                      PIC ZZ9.
024300     02  FILLER                               PIC X(02) VALUE
024400                                                 SPACES.
024500     02  FILLER                               PIC X(11) VALUE
024600                                 'APROBADAS: '.
024700     02  LTR-PASADOS                          PIC ZZ9.
024800     02  FILLER                               PIC X(89) VALUE
024900                                                 SPACES.
025000*                    ----- MAIN SECTION -----
025100 PROCEDURE DIVISION.
025200 100-MAIN SECTION.
025300     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
025400     PERFORM 125-CARGA-TABLA-AMENAZAS
025500              THRU 125-CARGA-TABLA-AMENAZAS-E
025600     PERFORM 130-IMPRIME-ENCABEZADO THRU 130-IMPRIME-ENCABEZADO-E
025700     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
025800     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
025900     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
026000     STOP RUN.
026100 100-MAIN-E. EXIT.
026200*                ----- OPEN DATASETS SECTION -----
026300 110-APERTURA-ARCHIVOS SECTION.
026400     MOVE    'RMCA5020'  TO   PROGRAMA
026500     OPEN INPUT  ARCAMEN ARCHALZ
026600          OUTPUT ARCRETO
026700     OPEN EXTEND ARCREPO
026800     IF FS-ARCAMEN NOT EQUAL 0
026900        MOVE 'OPEN'     TO    ACCION
027000        MOVE SPACES     TO    LLAVE
027100        MOVE 'ARCAMEN'  TO    ARCHIVO
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027300                              FS-ARCAMEN, FSE-ARCAMEN
027400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCAMEN<<<"
027500                UPON CONSOLE
027600        MOVE  91        TO RETURN-CODE
027700        STOP RUN
027800     END-IF
027900     IF FS-ARCHALZ NOT EQUAL 0
028000        MOVE 'OPEN'     TO    ACCION
028100        MOVE SPACES     TO    LLAVE
028200        MOVE 'ARCHALZ'  TO    ARCHIVO
028300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028400                              FS-ARCHALZ, FSE-ARCHALZ
028500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCHALZ<<<"
028600                UPON CONSOLE
028700        MOVE  91        TO RETURN-CODE
028800        STOP RUN
028900     END-IF
029000     IF FS-ARCRETO NOT EQUAL 0
029100        MOVE 'OPEN'     TO    ACCION
029200        MOVE SPACES     TO    LLAVE
029300        MOVE 'ARCRETO'  TO    ARCHIVO
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029500                              FS-ARCRETO, FSE-ARCRETO
029600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCRETO<<<"
029700                UPON CONSOLE
029800        MOVE  91        TO RETURN-CODE
029900        STOP RUN
030000     END-IF
030100     IF FS-ARCREPO NOT EQUAL 0
030200        MOVE 'OPEN'     TO    ACCION
030300        MOVE SPACES     TO    LLAVE
030400        MOVE 'ARCREPO'  TO    ARCHIVO
030500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030600                              FS-ARCREPO, FSE-ARCREPO
030700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCREPO<<<"
030800                UPON CONSOLE
030900        MOVE  91        TO RETURN-CODE
031000        STOP RUN
031100     END-IF
031200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
031300 110-APERTURA-ARCHIVOS-E. EXIT.
031400*--------> CARGA EL MAESTRO DE AMENAZAS EN MEMORIA, YA VIENE
031500*          PRE-ORDENADO POR TA-LEVEL Y TA-LINE-NUMBER
031600 125-CARGA-TABLA-AMENAZAS SECTION.
031700     MOVE 0 TO WKS-CANT-AMENAZAS
031800     PERFORM 126-LEE-AMENAZA THRU 126-LEE-AMENAZA-E
031900     PERFORM 127-CICLO-CARGA-AMENAZAS
032000              THRU 127-CICLO-CARGA-AMENAZAS-E UNTIL EOF-ARCAMEN.
032100 125-CARGA-TABLA-AMENAZAS-E. EXIT.
032200*--------> LECTURA SECUENCIAL DEL MAESTRO DE AMENAZAS
032300 126-LEE-AMENAZA SECTION.
032400     READ ARCAMEN
032500          AT END SET EOF-ARCAMEN TO TRUE
032600     END-READ.
032700 126-LEE-AMENAZA-E. EXIT.
032800*--------> CUERPO DEL CICLO DE CARGA DE LA TABLA DE AMENAZAS
032900 127-CICLO-CARGA-AMENAZAS SECTION.
033000     ADD 1 TO WKS-CANT-AMENAZAS
033100     SET IX-AME TO WKS-CANT-AMENAZAS
033200     MOVE TA-LEVEL       TO TA-LEVEL-T (IX-AME)
033300     MOVE TA-LINE-NUMBER TO TA-LINEA-T (IX-AME)
033400     MOVE TA-THREAT-TYPE TO TA-TIPO-T  (IX-AME)
033500     MOVE 'N'            TO TA-HALLADO (IX-AME)
033600     PERFORM 126-LEE-AMENAZA THRU 126-LEE-AMENAZA-E.
033700 127-CICLO-CARGA-AMENAZAS-E. EXIT.
033800*--------> ESCRIBE EL ENCABEZADO DE LA SECCION DE RETO DE
033900*          BITACORAS EN EL REPORTE GENERAL (SE AGREGA A LO YA
034000*          ESCRITO POR RMCA5010, ARCREPO ABIERTO EN EXTEND)
034100 130-IMPRIME-ENCABEZADO SECTION.
034200     MOVE SPACES TO LINEA-REPORTE
034300     WRITE LINEA-REPORTE
034400     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
034500     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2.
034600 130-IMPRIME-ENCABEZADO-E. EXIT.
034700*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE HALLAZGOS,
034800*          CON CORTE DE CONTROL POR ALUMNO (UNA SUMISION ES UN
034900*          NIVEL, SEGUN EL MANUAL DE OPERACION DEL RETO)
035000 200-PROCESA-ARCHIVOS SECTION.
035100     PERFORM 201-LEE-HALLAZGO THRU 201-LEE-HALLAZGO-E
035200     PERFORM 205-CICLO-HALLAZGOS
035300              THRU 205-CICLO-HALLAZGOS-E UNTIL EOF-ARCHALZ
035400     IF NO-ES-PRIMERA-VEZ
035500        PERFORM 220-CORTE-SUBMISSION THRU 220-CORTE-SUBMISSION-E
035600     END-IF.
035700 200-PROCESA-ARCHIVOS-E. EXIT.
035800*--------> LECTURA SECUENCIAL DE LA TRANSACCION DE HALLAZGOS
035900 201-LEE-HALLAZGO SECTION.
036000     READ ARCHALZ
036100          AT END SET EOF-ARCHALZ TO TRUE
036200     END-READ.
036300 201-LEE-HALLAZGO-E. EXIT.
036400*--------> CUERPO DEL CICLO PRINCIPAL, DETECTA EL CORTE DE
036500*          CONTROL POR CAMBIO DE LH-STUDENT-ID
036600 205-CICLO-HALLAZGOS SECTION.
036700     ADD 1 TO WKS-REG-LEIDAS
036800     IF NO-ES-PRIMERA-VEZ AND LH-STUDENT-ID NOT = WKS-STU-ID
036900        PERFORM 220-CORTE-SUBMISSION THRU 220-CORTE-SUBMISSION-E
037000     END-IF
037100     IF ES-PRIMERA-VEZ
037200        MOVE LH-STUDENT-ID      TO WKS-STU-ID
037300        MOVE LH-LEVEL           TO WKS-STU-LEVEL
037400        MOVE LH-TIME-TAKEN-SEC  TO WKS-STU-TIEMPO
037500        MOVE 'N'                TO SW-PRIMERA-VEZ
037600        PERFORM 226-RESET-SUBMISSION THRU 226-RESET-SUBMISSION-E
037700     END-IF
037800     PERFORM 210-EVALUA-HALLAZGO THRU 210-EVALUA-HALLAZGO-E
037900     PERFORM 201-LEE-HALLAZGO THRU 201-LEE-HALLAZGO-E.
038000 205-CICLO-HALLAZGOS-E. EXIT.
038100*--------> REINICIA LOS ACUMULADORES Y LAS BANDERAS DE HALLADO
038200*          DE LAS AMENAZAS DEL NIVEL DE LA SUMISION ACTUAL
038300 226-RESET-SUBMISSION SECTION.
038400     SET IX-AME TO 1
038500     PERFORM 227-CICLO-RESET-HALLADO
038600              THRU 227-CICLO-RESET-HALLADO-E
038700             UNTIL IX-AME > WKS-CANT-AMENAZAS
038800     MOVE 0 TO WKS-SUB-PUNTOS
038900     MOVE 0 TO WKS-SUB-FOUND
039000     MOVE 0 TO WKS-SUB-FALSOS.
039100 226-RESET-SUBMISSION-E. EXIT.
039200*--------> CUERPO DEL CICLO DE REINICIO DE BANDERAS HALLADO
039300 227-CICLO-RESET-HALLADO SECTION.
039400     IF TA-LEVEL-T (IX-AME) = WKS-STU-LEVEL
039500        MOVE 'N' TO TA-HALLADO (IX-AME)
039600     END-IF
039700     SET IX-AME UP BY 1.
039800 227-CICLO-RESET-HALLADO-E. EXIT.
039900*--------> CALIFICA UN HALLAZGO CONTRA EL MAESTRO DE AMENAZAS
040000*          DEL NIVEL DE LA SUMISION ACTUAL
040100 210-EVALUA-HALLAZGO SECTION.
040200     SET IX-AME TO 1
040300     SEARCH ALL TA-ENTRADA
040400        AT END
040500           SUBTRACT 2 FROM WKS-SUB-PUNTOS
040600           ADD 1 TO WKS-SUB-FALSOS
040700        WHEN TA-LEVEL-T (IX-AME) = WKS-STU-LEVEL AND
040800             TA-LINEA-T (IX-AME) = LH-LINE-NUMBER
040900           PERFORM 215-CALIFICA-HALLAZGO
041000                    THRU 215-CALIFICA-HALLAZGO-E
041100     END-SEARCH.
041200 210-EVALUA-HALLAZGO-E. EXIT.
041300*--------> OTORGA EL CREDITO SEGUN EL TIPO DE AMENAZA REPORTADO
041400 215-CALIFICA-HALLAZGO SECTION.
041500     IF TA-TIPO-T (IX-AME) = LH-THREAT-TYPE
041600        ADD 10 TO WKS-SUB-PUNTOS
041700        ADD 1  TO WKS-SUB-FOUND
041800        MOVE 'Y' TO TA-HALLADO (IX-AME)
041900     ELSE
042000        ADD 3 TO WKS-SUB-PUNTOS
042100     END-IF.
042200 215-CALIFICA-HALLAZGO-E. EXIT.
042300*--------> AL CERRAR UNA SUMISION: DETERMINA EL RESULTADO,
042400*          ESCRIBE CBRETOR Y LA LINEA DE DETALLE, Y ARRANCA LA
042500*          SIGUIENTE SUMISION
042600 220-CORTE-SUBMISSION SECTION.
042700     PERFORM 230-DETERMINA-RESULTADO
042800              THRU 230-DETERMINA-RESULTADO-E
042900     PERFORM 240-ESCRITURA-RETO-REPORT
043000              THRU 240-ESCRITURA-RETO-REPORT-E
043100     ADD 1 TO WKS-TOTAL-SUBMISSIONS
043200     IF WKS-SUB-PASADO = 'Y'
043300        ADD 1 TO WKS-TOTAL-PASADOS
043400     END-IF
043500     MOVE LH-STUDENT-ID      TO WKS-STU-ID
043600     MOVE LH-LEVEL           TO WKS-STU-LEVEL
043700     MOVE LH-TIME-TAKEN-SEC  TO WKS-STU-TIEMPO
043800     PERFORM 226-RESET-SUBMISSION THRU 226-RESET-SUBMISSION-E.
043900 220-CORTE-SUBMISSION-E. EXIT.
044000*--------> CALCULA EXACTITUD, NOTA FINAL, BANDERA DE APROBADO Y
044100*          FORMATO DE TIEMPO DE LA SUMISION ACTUAL
044200 230-DETERMINA-RESULTADO SECTION.
044300     SET IX-NIV2 TO 1
044400     PERFORM 231-BUSCA-NIVEL
044500              THRU 231-BUSCA-NIVEL-E UNTIL IX-NIV2 > 3
044600             OR NIV-LEVEL (IX-NIV2) = WKS-STU-LEVEL
044700     IF IX-NIV2 <= 3
044800        MOVE NIV-TOTAL-THREATS (IX-NIV2) TO WKS-SUB-TOTAL
044900     ELSE
045000        MOVE 0 TO WKS-SUB-TOTAL
045100     END-IF
045200     MOVE 0 TO WKS-SUB-FALTANTES
045300     SET IX-AME TO 1
045400     PERFORM 232-CUENTA-FALTANTES
045500              THRU 232-CUENTA-FALTANTES-E
045600              UNTIL IX-AME > WKS-CANT-AMENAZAS
045700     IF WKS-SUB-TOTAL > 0
045800        COMPUTE WKS-SUB-ACCURACY ROUNDED =
045900                (WKS-SUB-FOUND * 100) / WKS-SUB-TOTAL
046000     ELSE
046100        MOVE 0 TO WKS-SUB-ACCURACY
046200     END-IF
046300     COMPUTE WKS-SUB-MAXPUNTOS = WKS-SUB-TOTAL * 10
046400     IF WKS-SUB-MAXPUNTOS > 0
046500        COMPUTE WKS-SUB-SCORE ROUNDED =
046600                (WKS-SUB-PUNTOS * 100) / WKS-SUB-MAXPUNTOS
046700     ELSE
046800        MOVE 0 TO WKS-SUB-SCORE
046900     END-IF
047000     IF WKS-SUB-PUNTOS < 0
047100        MOVE 0 TO WKS-SUB-SCORE
047200     END-IF
047300     IF WKS-SUB-SCORE > 100
047400        MOVE 100 TO WKS-SUB-SCORE
047500     END-IF
047600     IF IX-NIV2 <= 3 AND
047700        WKS-SUB-SCORE >= NIV-PASSING-SCORE (IX-NIV2)
047800        MOVE 'Y' TO WKS-SUB-PASADO
047900     ELSE
048000        MOVE 'N' TO WKS-SUB-PASADO
048100     END-IF
048200     PERFORM 233-DETERMINA-RETROALIM
048300              THRU 233-DETERMINA-RETROALIM-E
048400     PERFORM 236-FORMATEA-TIEMPO THRU 236-FORMATEA-TIEMPO-E.
048500 230-DETERMINA-RESULTADO-E. EXIT.
048600*--------> BUSQUEDA LINEAL DEL NIVEL EN LA TABLA DE 3 NIVELES
048700 231-BUSCA-NIVEL SECTION.
048800     SET IX-NIV2 UP BY 1.
048900 231-BUSCA-NIVEL-E. EXIT.
049000*--------> CUENTA LAS AMENAZAS DEL NIVEL ACTUAL QUE QUEDARON SIN
049100*          MARCAR COMO HALLADAS
049200 232-CUENTA-FALTANTES SECTION.
049300     IF TA-LEVEL-T (IX-AME) = WKS-STU-LEVEL AND
049400        TA-HALLADO (IX-AME) = 'N'
049500        ADD 1 TO WKS-SUB-FALTANTES
049600     END-IF
049700     SET IX-AME UP BY 1.
049800 232-CUENTA-FALTANTES-E. EXIT.
049900*--------> DERIVA LA BANDA DE RETROALIMENTACION (TABLA-BANDA) Y
050000*          CUENTA LAS RECOMENDACIONES DE LA SUMISION ACTUAL
050100 233-DETERMINA-RETROALIM SECTION.
050200     SET IX-BND TO 1
050300     PERFORM 234-BUSCA-BANDA
050400              THRU 234-BUSCA-BANDA-E UNTIL IX-BND > 5 OR
050500        WKS-SUB-SCORE >= BND-MINIMO (IX-BND)
050600     IF IX-BND <= 5
050700        MOVE BND-CODIGO (IX-BND) TO WKS-SUB-BANDA
050800     ELSE
050900        MOVE 'M' TO WKS-SUB-BANDA
051000     END-IF
051100     MOVE 0 TO WKS-SUB-RECOM
051200     IF (WKS-SUB-FALTANTES * 10) > (WKS-SUB-TOTAL * 3)
051300        ADD 1 TO WKS-SUB-RECOM
051400     END-IF
051500     IF WKS-SUB-FALSOS > 3
051600        ADD 1 TO WKS-SUB-RECOM
051700     END-IF
051800     IF WKS-SUB-FOUND > 0 AND
051900        (WKS-SUB-FOUND * 2) < WKS-SUB-TOTAL
052000        ADD 1 TO WKS-SUB-RECOM
052100     END-IF
052200*          EL MANEJO DEL TIEMPO SIEMPRE EMITE UNA RECOMENDACION,
052300*          BUENA O DE MEJORA, SEGUN EL LIMITE DEL NIVEL
052400     ADD 1 TO WKS-SUB-RECOM
052500     IF WKS-SUB-PASADO = 'Y'
052600        ADD 1 TO WKS-SUB-RECOM
052700     END-IF.
052800 233-DETERMINA-RETROALIM-E. EXIT.
052900*--------> CUERPO DEL CICLO DE BUSQUEDA EN LA TABLA DE BANDAS
053000 234-BUSCA-BANDA SECTION.
053100     SET IX-BND UP BY 1.
053200 234-BUSCA-BANDA-E. EXIT.
053300*--------> CONVIERTE EL TIEMPO TOMADO (SEGUNDOS) A FORMATO
053400*          'Mm Ss' SIN CEROS A LA IZQUIERDA
053500 236-FORMATEA-TIEMPO SECTION.
053600     DIVIDE WKS-STU-TIEMPO BY 60 GIVING WKS-TIEMPO-MIN
053700                                 REMAINDER WKS-TIEMPO-SEG
053800     IF WKS-TIEMPO-MIN (1:1) = '0'
053900        MOVE WKS-TIEMPO-MIN (2:1) TO WKS-TIEMPO-MIN-TXT
054000        MOVE 1 TO WKS-TIEMPO-MIN-LEN
054100     ELSE
054200        MOVE WKS-TIEMPO-MIN TO WKS-TIEMPO-MIN-TXT
054300        MOVE 2 TO WKS-TIEMPO-MIN-LEN
054400     END-IF
054500     IF WKS-TIEMPO-SEG (1:1) = '0'
054600        MOVE WKS-TIEMPO-SEG (2:1) TO WKS-TIEMPO-SEG-TXT
054700        MOVE 1 TO WKS-TIEMPO-SEG-LEN
054800     ELSE
054900        MOVE WKS-TIEMPO-SEG TO WKS-TIEMPO-SEG-TXT
055000        MOVE 2 TO WKS-TIEMPO-SEG-LEN
055100     END-IF
055200     MOVE SPACES TO WKS-TIEMPO-FORMATO
055300     STRING WKS-TIEMPO-MIN-TXT (1:WKS-TIEMPO-MIN-LEN)
055400                DELIMITED BY SIZE
055500            'm ' DELIMITED BY SIZE
055600            WKS-TIEMPO-SEG-TXT (1:WKS-TIEMPO-SEG-LEN)
055700                DELIMITED BY SIZE
055800            's' DELIMITED BY SIZE
055900            INTO WKS-TIEMPO-FORMATO.
056000 236-FORMATEA-TIEMPO-E. EXIT.
056100*--------> ESCRIBE EL REGISTRO DE RESULTADO Y LA LINEA DE
056200*          DETALLE DE LA SUMISION QUE SE ESTA CERRANDO
056300 240-ESCRITURA-RETO-REPORT SECTION.
056400     INITIALIZE REG-RETO
056500     MOVE WKS-STU-ID          TO RT-STUDENT-ID
056600     MOVE WKS-STU-LEVEL       TO RT-LEVEL
056700     MOVE WKS-SUB-TOTAL       TO RT-TOTAL-THREATS
056800     MOVE WKS-SUB-FOUND       TO RT-THREATS-FOUND
056900     MOVE WKS-SUB-FALTANTES   TO RT-THREATS-MISSED
057000     MOVE WKS-SUB-FALSOS      TO RT-FALSE-POSITIVES
057100     MOVE WKS-SUB-ACCURACY    TO RT-ACCURACY-PCT
057200     MOVE WKS-SUB-SCORE       TO RT-SCORE
057300     MOVE WKS-SUB-PASADO      TO RT-PASSED
057400     MOVE WKS-TIEMPO-FORMATO  TO RT-TIME-TAKEN
057500     MOVE WKS-SUB-BANDA       TO RT-IND-RETROALIM
057600     MOVE WKS-SUB-RECOM       TO RT-RECOMMENDATION-COUNT
057700     WRITE REG-RETO
057800     IF FS-ARCRETO NOT = 0
057900        DISPLAY 'ERROR AL GRABAR ARCRETO, STATUS: ' FS-ARCRETO
058000                ' ALUMNO: ' WKS-STU-ID
058100     END-IF
058200     IF WKS-SUB-PASADO = 'Y'
058300        SET IX-PF TO 2
058400     ELSE
058500        SET IX-PF TO 1
058600     END-IF
058700     MOVE WKS-STU-ID          TO LDR-STUDENT-ID
058800     MOVE WKS-STU-LEVEL       TO LDR-LEVEL
058900     MOVE WKS-SUB-FOUND       TO LDR-FOUND
059000     MOVE WKS-SUB-FALTANTES   TO LDR-MISSED
059100     MOVE WKS-SUB-FALSOS      TO LDR-FALSOS
059200     MOVE WKS-SUB-ACCURACY    TO LDR-ACCURACY
059300     MOVE WKS-SUB-SCORE       TO LDR-SCORE
059400     MOVE TXT-PASOFALLO (IX-PF) TO LDR-PASADO-TXT
059500     MOVE WKS-TIEMPO-FORMATO  TO LDR-TIEMPO
059600     WRITE LINEA-REPORTE FROM WKS-LINEA-DET-RETO.
059700 240-ESCRITURA-RETO-REPORT-E. EXIT.
059800*                 ----- SECTION TO STADISTICS -----
059900 140-ESTADISTICAS SECTION.
060000     MOVE WKS-TOTAL-SUBMISSIONS TO LTR-SUBMISSIONS
060100     MOVE WKS-TOTAL-PASADOS     TO LTR-PASADOS
060200     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTALES-RETO
060300     DISPLAY '******************************************'
060400     DISPLAY 'REGISTROS DE HALLAZGOS LEIDOS:   '
060500             WKS-REG-LEIDAS
060600     DISPLAY 'SUMISIONES PROCESADAS:           '
060700             WKS-TOTAL-SUBMISSIONS
060800     DISPLAY 'SUMISIONES APROBADAS:             '
060900             WKS-TOTAL-PASADOS
061000     DISPLAY '******************************************'.
061100 140-ESTADISTICAS-E. EXIT.
061200*                  ----- SECTION TO CLOSE FILES -----
061300 150-CIERRA-ARCHIVOS SECTION.
061400     CLOSE ARCAMEN
061500     CLOSE ARCHALZ
061600     CLOSE ARCRETO
061700     CLOSE ARCREPO.
061800 150-CIERRA-ARCHIVOS-E. EXIT.
