000100******************************************************************
000200* FECHA       : 15/06/1987                                       *
000300* PROGRAMADOR : ROSALINDA M. CASTANEDA ALDANA (RMCA)             *
000400* APLICACION  : CAPACITACION SEGURIDAD INFORMATICA               *
000500* PROGRAMA    : RMCA5010, CALIFICACION DEL RETO DE CONOCIMIENTO  *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LAS RESPUESTAS DEL CUESTIONA- *
000800*             : RIO DE CONOCIMIENTO QUE CONTESTO CADA ALUMNO EN  *
000900*             : EL CURSO DE SEGURIDAD, LAS CALIFICA CONTRA EL    *
001000*             : MAESTRO DE PREGUNTAS Y PRODUCE UNA NOTA POR      *
001100*             : ALUMNO, CON SU PORCENTAJE, LETRA Y CANTIDAD DE   *
001200*             : RECOMENDACIONES DE REPASO, LUEGO ESCRIBE EL      *
001300*             : DETALLE EN EL REPORTE GENERAL DE CAPACITACION    *
001400* ARCHIVOS    : ARCPREG, ARCRESP, ARCNOTA, ARCREPO               *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*               BITACORA DE CAMBIOS AL PROGRAMA
001800*----------------------------------------------------------------
001900* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002000*----------------------------------------------------------------
002100* 15/06/87  RMCA         REQ-0441   VERSION ORIGINAL DEL PROGRAMA RMCA0441
002200* 03/09/87  RMCA         REQ-0468   SE AGREGA LA TABLA DE CATE-   RMCA0468
002300*                                   GORIAS PARA RECOMENDACIONES   RMCA0468
002400* 22/01/88  RMCA         REQ-0512   CORRIGE CALCULO DE PROMEDIO   RMCA0512
002500*                                   CUANDO NO HAY RESPUESTAS      RMCA0512
002600* 11/07/89  JOCR         REQ-0599   SE AGREGA ENCABEZADO DE       JOCR0599
002700*                                   REPORTE CON FECHA DE CORRIDA  JOCR0599
002800* 30/03/90  JOCR         REQ-0633   AJUSTE DE ANCHO DE CAMPOS EN  JOCR0633
002900*                                   EL MAESTRO DE PREGUNTAS       JOCR0633
003000* 14/11/91  RMCA         REQ-0701   SE AGREGA CLASE DE VALIDACION RMCA0701
003100*                                   DE LA OPCION SELECCIONADA     RMCA0701
003200* 19/05/94  GPMZ         REQ-0788   CORRIGE REDONDEO DEL PORCEN-  GPMZ0788
003300*                                   TAJE DE NOTA (SUBIA DE MAS)   GPMZ0788
003400* 03/12/98  GPMZ         Y2K-0004   REVISION PARA AMBIO DE SIGLO. GPMZY2K4
003500*                                   SE VALIDA QUE WKS-FECHA-HOY   GPMZY2K4
003600*                                   NO DEPENDE DE VENTANA DE 2    GPMZY2K4
003700*                                   DIGITOS. SIN CAMBIO DE CODIGO.GPMZY2K4
003800* 21/02/99  GPMZ         Y2K-0011   CIERRE DE CERTIFICACION Y2K.  GPMZYK11
003900* 08/08/03  LFVQ         REQ-0955   SE AGREGA CONTEO DE PREGUNTAS LFVQ0955
004000*                                   IGNORADAS POR ID DESCONOCIDO  LFVQ0955
004100* 17/04/07  LFVQ         REQ-1102   SE AMPLIA TABLA DE PREGUNTAS  LFVQ1102
004200*                                   DE 200 A 500 ENTRADAS         LFVQ1102
004300* 12/09/12  MCHR         REQ-1140   QUITA EL RECHAZO POR CLASE    MCHR1140
004400*                                   OPCION-VALIDA: UNA PREGUNTA   MCHR1140
004500*                                   CONOCIDA CON OPCION MAL       MCHR1140
004600*                                   CAPTURADA CUENTA COMO FALLADA MCHR1140
004700*                                   EN SU CATEGORIA, NO SE RESTA  MCHR1140
004800*                                   DEL DENOMINADOR               MCHR1140
004900* 05/03/13  MCHR         REQ-1148   SE AGREGA LINEA DE TOTALES    MCHR1148
005000*                                   DEL QUIZ AL REPORTE GENERAL   MCHR1148
005100*                                   (ANTES SOLO DISPLAY)          MCHR1148
005200*----------------------------------------------------------------
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. RMCA5010.
005500 AUTHOR. ROSALINDA M. CASTANEDA ALDANA.
005600 INSTALLATION. CAPACITACION SEGURIDAD INFORMATICA.
005700 DATE-WRITTEN. 15/06/1987.
005800 DATE-COMPILED.
005900 SECURITY. USO INTERNO - DEPARTAMENTO DE CAPACITACION.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 IS SW-REPROCESO-FORZADO.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ARCPREG ASSIGN TO ARCPREG
006800                    FILE STATUS IS FS-ARCPREG.
006900     SELECT ARCRESP ASSIGN TO ARCRESP
007000                    FILE STATUS IS FS-ARCRESP.
007100     SELECT ARCNOTA ASSIGN TO ARCNOTA
007200                    FILE STATUS IS FS-ARCNOTA.
007300     SELECT ARCREPO ASSIGN TO ARCREPO
007400                    FILE STATUS IS FS-ARCREPO.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*                 MAESTRO DE PREGUNTAS DEL QUIZ
007800 FD ARCPREG.
007900     COPY CBQPREG.
008000*                 TRANSACCION DE RESPUESTAS DEL ALUMNO
008100 FD ARCRESP.
008200     COPY CBQRESP.
008300*                 SALIDA CON LA NOTA POR ALUMNO
008400 FD ARCNOTA.
008500     COPY CBQNOTA.
008600*                 REPORTE GENERAL DE CAPACITACION (COMPARTIDO)
008700 FD ARCREPO.
008800 01  LINEA-REPORTE                        PIC X(132).
008900 WORKING-STORAGE SECTION.
009000*                      VARIABLES FILE STATUS
009100 01  FS-ARCPREG                           PIC 9(02) VALUE ZEROS.
009200 01  FS-ARCRESP                           PIC 9(02) VALUE ZEROS.
009300 01  FS-ARCNOTA                           PIC 9(02) VALUE ZEROS.
009400 01  FS-ARCREPO                           PIC 9(02) VALUE ZEROS.
009500*                      SWITCHES DEL PROGRAMA
009600 01  SWITCHES.
009700     02  SW-PRIMERA-VEZ                   PIC X(01) VALUE 'S'.
009800         88  ES-PRIMERA-VEZ                        VALUE 'S'.
009900         88  NO-ES-PRIMERA-VEZ                     VALUE 'N'.
010000     02  SW-EOF-ARCPREG                   PIC X(01) VALUE 'N'.
010100         88  EOF-ARCPREG                            VALUE 'S'.
010200     02  SW-EOF-ARCRESP                   PIC X(01) VALUE 'N'.
010300         88  EOF-ARCRESP                            VALUE 'S'.
010400     02  FILLER                           PIC X(04).
010500*                      CONTADORES Y ACUMULADORES
010600 01  WKS-CONTADORES.
010700     02  WKS-REG-LEIDAS                  PIC 9(07) COMP.
010800     02  WKS-REG-IGNORADAS                PIC 9(05) COMP.
010900     02  WKS-TOTAL-ALUMNOS                 PIC 9(05) COMP.
011000     02  WKS-TOTAL-RESPUESTAS              PIC 9(07) COMP.
011100     02  WKS-TOTAL-CORRECTAS               PIC 9(07) COMP.
011200     02  WKS-SUMA-PORCENTAJES              PIC 9(07)V9 COMP.
011300     02  WKS-CANT-PREGUNTAS                PIC 9(05) COMP.
011400     02  FILLER                            PIC X(04).
011500*                      ACUMULADORES DE UN ALUMNO (SE REINICIAN)
011600 01  WKS-ALUMNO-ACTUAL.
011700     02  WKS-STU-ID                        PIC X(08) VALUE SPACES.
011800     02  WKS-STU-TOTAL                     PIC 9(03) COMP.
011900     02  WKS-STU-CORRECTAS                 PIC 9(03) COMP.
012000     02  WKS-STU-PORCENTAJE                PIC 9(03)V9.
012100     02  WKS-STU-LETRA                     PIC X(01).
012200     02  WKS-STU-RECOMEND                  PIC 9(02) COMP.
012300     02  FILLER                            PIC X(02).
012400*                      MAESTRO DE PREGUNTAS EN MEMORIA
012500 01  TABLA-PREGUNTAS.
012600     02  TP-ENTRADA OCCURS 500 TIMES
012700                    ASCENDING KEY IS TP-QUESTION-ID
012800                    INDEXED BY IX-PREG.
012900         03  TP-QUESTION-ID                PIC X(08).
013000         03  TP-CATEGORY                   PIC X(20).
013100         03  TP-CORRECT-OPTION              PIC X(02).
013200     02  FILLER                             PIC X(02).
013300*                      TABLA DE CATEGORIAS (LITERAL REDEFINIDO,
013400*                      MISMA TECNICA DE TABLA-DIAS DE MORAS1)
013500 01  TABLA-CATEGORIAS-LIT.
013600     02  FILLER PIC X(80) VALUE
013700         'phishing            malware             incident_respons
013800-'e   forensics           '.
013900 01  TABLA-CATEGORIAS REDEFINES TABLA-CATEGORIAS-LIT.
014000     02  CAT-ENTRADA OCCURS 4 TIMES INDEXED BY IX-CAT.
014100         03  CAT-NOMBRE                    PIC X(20).
014200*                      ACUMULADORES POR CATEGORIA DEL ALUMNO
014300 01  TABLA-CAT-ACUM.
014400     02  CAC-ENTRADA OCCURS 4 TIMES INDEXED BY IX-CAT2.
014500         03  CAC-TOTAL                      PIC 9(03) COMP.
014600         03  CAC-CORRECTAS                   PIC 9(03) COMP.
014700     02  FILLER                              PIC X(02).
014800*                      TABLA DE UMBRALES DE CALIFICACION
014900*                      (LITERAL REDEFINIDO A OCCURS)
015000 01  TABLA-UMBRAL-LIT.
015100     02  FILLER PIC X(16) VALUE '090A080B070C060D'.
015200 01  TABLA-UMBRAL REDEFINES TABLA-UMBRAL-LIT.
015300     02  UMB-ENTRADA OCCURS 4 TIMES INDEXED BY IX-UMB.
015400         03  UMB-MINIMO                      PIC 9(03).
015500         03  UMB-LETRA                        PIC X(01).
015600*                      VARIABLES DE FECHA DE CORRIDA
015700 01  WKS-FECHA-HOY                          PIC 9(08) VALUE ZEROS.
015800 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
015900     02  WKS-ANO-HOY                         PIC 9(04).
016000     02  WKS-MES-HOY                         PIC 9(02).
016100     02  WKS-DIA-HOY                         PIC 9(02).
016200*                      VARIABLE DE TRABAJO PARA PORCENTAJE DE
016300*                      CATEGORIA
016400 01  WKS-PCT-CATEGORIA                       PIC 9(03)V9.
016500*                      ENCABEZADOS DEL REPORTE
016600 01  WKS-ENCABEZADO-1                        PIC X(132) VALUE
016700     'REPORTE GENERAL DE CAPACITACION - RESPUESTA A INCIDENTES'.
016800 01  WKS-ENCABEZADO-2                        PIC X(132) VALUE
016900     'SECCION 1 - RETO DE CONOCIMIENTO (QUIZ)'.
017000*                      LINEA DE FECHA DE CORRIDA (ENCABEZADO)
017100 01  WKS-ENCABEZADO-FECHA.
017200     02  FILLER                              PIC X(18) VALUE
017300                                     'FECHA DE CORRIDA: '.
017400     02  WKS-ENC-MES                         PIC 99.
017500     02  FILLER                              PIC X(01) VALUE '/'.
017600     02  WKS-ENC-DIA                         PIC 99.
017700     02  FILLER                              PIC X(01) VALUE '/'.
017800     02  WKS-ENC-ANO                         PIC 9(04).
017900     02  FILLER                              PIC X(104) VALUE
018000                                                 SPACES.
018100 01  WKS-ENCABEZADO-3                        PIC X(132) VALUE
018200     'ALUMNO    PREG CORR  PCT   LET  RECS'.
018300*                      LINEA DE DETALLE DEL QUIZ
018400 01  WKS-LINEA-DET-QUIZ.
018500     02  LDQ-STUDENT-ID                       PIC X(08).
018600     02  FILLER                                PIC X(02) VALUE
018700                                                 SPACES.
018800     02  LDQ-TOTAL                             PIC ZZ9.
018900     02  FILLER                                PIC X(02) VALUE
019000                                                 SPACES.
019100     02  LDQ-CORRECT                           PIC ZZ9.
019200     02  FILLER                                PIC X(02) VALUE
019300                                                 SPACES.
019400     02  LDQ-SCORE                             PIC ZZ9.9.
019500     02  FILLER                                PIC X(02) VALUE
019600                                                 SPACES.
019700     02  LDQ-GRADE                             PIC X(01).
019800     02  FILLER                                PIC X(02) VALUE
019900                                                 SPACES.
020000     02  LDQ-RECS                              PIC Z9.
020100     02  FILLER                                PIC X(101) VALUE
020200                                                 SPACES.
020300*                      LINEA DE TOTALES DE LA SECCION DEL QUIZ
020400 01  WKS-LINEA-TOTALES-QUIZ.
020500     02  FILLER                                PIC X(20) VALUE
020600                                   'ALUMNOS PROCESADOS: '.
020700     02  LTQ-ALUMNOS                           PIC ZZ9.
020800     02  FILLER                                PIC X(02) VALUE
020900                                                 SPACES.
021000     02  FILLER                                PIC X(19) VALUE
021100                                   'RESPUESTAS LEIDAS: '.
021200     02  LTQ-RESPUESTAS                        PIC ZZZZZZ9.
021300     02  FILLER                                PIC X(02) VALUE
021400                                                 SPACES.
021500     02  FILLER                                PIC X(22) VALUE
021600                                   'RESPUESTAS CORRECTAS: '.
021700     02  LTQ-CORRECTAS                         PIC ZZZZZZ9.
021800     02  FILLER                                PIC X(02) VALUE
021900                                                 SPACES.
022000     02  FILLER                                PIC X(18) VALUE
022100                                   'PROMEDIO GENERAL: '.
022200     02  LTQ-PROMEDIO                          PIC ZZ9.9.
022300     02  FILLER                                PIC X(25) VALUE
022400                                                 SPACES.
022500*                    ----- MAIN SECTION -----
022600 PROCEDURE DIVISION.
022700 100-MAIN SECTION.
022800     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
022900     PERFORM 120-CARGA-TABLA-PREGUNTAS
023000              THRU 120-CARGA-TABLA-PREGUNTAS-E
023100     PERFORM 130-IMPRIME-ENCABEZADO THRU 130-IMPRIME-ENCABEZADO-E
023200     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
023300     PERFORM 140-STADISTICS THRU 140-STADISTICS-E
023400     PERFORM 150-CLOSE-DATA THRU 150-CLOSE-DATA-E
023500     STOP RUN.
023600 100-MAIN-E. EXIT.
023700*                ----- OPEN DATASETS SECTION -----
023800 110-APERTURA-ARCHIVOS SECTION.
023900     OPEN INPUT  ARCPREG
024000     OPEN INPUT  ARCRESP
024100     OPEN OUTPUT ARCNOTA
024200     OPEN OUTPUT ARCREPO
024300     IF FS-ARCPREG = 97
024400        MOVE ZEROS TO FS-ARCPREG
024500     END-IF
024600     IF FS-ARCRESP = 97
024700        MOVE ZEROS TO FS-ARCRESP
024800     END-IF
024900     IF FS-ARCPREG NOT = 0 OR FS-ARCRESP NOT = 0 OR
025000        FS-ARCNOTA NOT = 0 OR FS-ARCREPO NOT = 0
025100        DISPLAY "================================================"
025200                 UPON CONSOLE
025300        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
025400                 UPON CONSOLE
025500        DISPLAY " FS ARCPREG : (" FS-ARCPREG ")" UPON CONSOLE
025600        DISPLAY " FS ARCRESP : (" FS-ARCRESP ")" UPON CONSOLE
025700        DISPLAY " FS ARCNOTA : (" FS-ARCNOTA ")" UPON CONSOLE
025800        DISPLAY " FS ARCREPO : (" FS-ARCREPO ")" UPON CONSOLE
025900        DISPLAY "================================================"
026000                 UPON CONSOLE
026100        MOVE 91 TO RETURN-CODE
026200        STOP RUN
026300     END-IF
026400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
026500 110-APERTURA-ARCHIVOS-E. EXIT.
026600*--------> CARGA EL MAESTRO DE PREGUNTAS EN MEMORIA, YA VIENE
026700*          PRE-ORDENADO POR QP-QUESTION-ID
026800 120-CARGA-TABLA-PREGUNTAS SECTION.
026900     MOVE 0 TO WKS-CANT-PREGUNTAS
027000     PERFORM 121-LEE-PREGUNTA THRU 121-LEE-PREGUNTA-E
027100     PERFORM 122-CICLO-CARGA-PREGUNTAS
027200              THRU 122-CICLO-CARGA-PREGUNTAS-E UNTIL EOF-ARCPREG
027300     PERFORM 126-INICIALIZA-ACUM-CAT
027400              THRU 126-INICIALIZA-ACUM-CAT-E.
027500 120-CARGA-TABLA-PREGUNTAS-E. EXIT.
027600*--------> LECTURA SECUENCIAL DEL MAESTRO DE PREGUNTAS
027700 121-LEE-PREGUNTA SECTION.
027800     READ ARCPREG
027900          AT END SET EOF-ARCPREG TO TRUE
028000     END-READ.
028100 121-LEE-PREGUNTA-E. EXIT.
028200*--------> CUERPO DEL CICLO DE CARGA DE LA TABLA DE PREGUNTAS
028300 122-CICLO-CARGA-PREGUNTAS SECTION.
028400     ADD 1 TO WKS-CANT-PREGUNTAS
028500     SET IX-PREG TO WKS-CANT-PREGUNTAS
028600     MOVE QP-QUESTION-ID    TO TP-QUESTION-ID (IX-PREG)
028700     MOVE QP-CATEGORY       TO TP-CATEGORY    (IX-PREG)
028800     MOVE QP-CORRECT-OPTION TO TP-CORRECT-OPTION (IX-PREG)
028900     PERFORM 121-LEE-PREGUNTA THRU 121-LEE-PREGUNTA-E.
029000 122-CICLO-CARGA-PREGUNTAS-E. EXIT.
029100*--------> INICIALIZA LOS ACUMULADORES POR CATEGORIA DEL ALUMNO
029200 126-INICIALIZA-ACUM-CAT SECTION.
029300     SET IX-CAT2 TO 1
029400     PERFORM 127-CICLO-INIC-CAT
029500              THRU 127-CICLO-INIC-CAT-E UNTIL IX-CAT2 > 4.
029600 126-INICIALIZA-ACUM-CAT-E. EXIT.
029700*--------> CUERPO DEL CICLO DE INICIALIZACION DE CATEGORIAS
029800 127-CICLO-INIC-CAT SECTION.
029900     MOVE 0 TO CAC-TOTAL (IX-CAT2)
030000     MOVE 0 TO CAC-CORRECTAS (IX-CAT2)
030100     SET IX-CAT2 UP BY 1.
030200 127-CICLO-INIC-CAT-E. EXIT.
030300*--------> ESCRIBE EL ENCABEZADO DE LA SECCION DE QUIZ EN EL
030400*          REPORTE GENERAL (ARCREPO SE ABRE POR PRIMERA VEZ AQUI)
030500 130-IMPRIME-ENCABEZADO SECTION.
030600     MOVE WKS-MES-HOY TO WKS-ENC-MES
030700     MOVE WKS-DIA-HOY TO WKS-ENC-DIA
030800     MOVE WKS-ANO-HOY TO WKS-ENC-ANO
030900     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
031000     MOVE SPACES TO LINEA-REPORTE
031100     WRITE LINEA-REPORTE
031200     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2
031300     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-FECHA
031400     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-3.
031500 130-IMPRIME-ENCABEZADO-E. EXIT.
031600*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE RESPUESTAS,
031700*          CON CORTE DE CONTROL POR ALUMNO
031800 200-PROCESA-ARCHIVOS SECTION.
031900     PERFORM 201-LEE-RESPUESTA THRU 201-LEE-RESPUESTA-E
032000     PERFORM 205-CICLO-RESPUESTAS
032100              THRU 205-CICLO-RESPUESTAS-E UNTIL EOF-ARCRESP
032200     IF NO-ES-PRIMERA-VEZ
032300        PERFORM 220-CORTE-ALUMNO THRU 220-CORTE-ALUMNO-E
032400     END-IF.
032500 200-PROCESA-ARCHIVOS-E. EXIT.
032600*--------> LECTURA SECUENCIAL DE LA TRANSACCION DE RESPUESTAS
032700 201-LEE-RESPUESTA SECTION.
032800     READ ARCRESP
032900          AT END SET EOF-ARCRESP TO TRUE
033000     END-READ.
033100 201-LEE-RESPUESTA-E. EXIT.
033200*--------> CUERPO DEL CICLO PRINCIPAL, DETECTA EL CORTE DE
033300*          CONTROL POR CAMBIO DE QA-STUDENT-ID
033400 205-CICLO-RESPUESTAS SECTION.
033500     ADD 1 TO WKS-REG-LEIDAS
033600     IF NO-ES-PRIMERA-VEZ AND QA-STUDENT-ID NOT = WKS-STU-ID
033700        PERFORM 220-CORTE-ALUMNO THRU 220-CORTE-ALUMNO-E
033800     END-IF
033900     IF ES-PRIMERA-VEZ
034000        MOVE QA-STUDENT-ID TO WKS-STU-ID
034100        MOVE 'N' TO SW-PRIMERA-VEZ
034200     END-IF
034300     PERFORM 210-EVALUA-RESPUESTA THRU 210-EVALUA-RESPUESTA-E
034400     PERFORM 201-LEE-RESPUESTA THRU 201-LEE-RESPUESTA-E.
034500 205-CICLO-RESPUESTAS-E. EXIT.
034600*--------> CALIFICA UNA RESPUESTA CONTRA EL MAESTRO DE PREGUNTAS.
034700*          EL DENOMINADOR DEL PORCENTAJE ES TODA RESPUESTA SOMETI-
034800*          DA, AUN LAS QUE SE IGNORAN POR NO HALLAR LA PREGUNTA
034900 210-EVALUA-RESPUESTA SECTION.
035000     ADD 1 TO WKS-STU-TOTAL
035100     SET IX-PREG TO 1
035200     SEARCH ALL TP-ENTRADA
035300        AT END
035400           ADD 1 TO WKS-REG-IGNORADAS
035500        WHEN TP-QUESTION-ID (IX-PREG) = QA-QUESTION-ID
035600           PERFORM 215-ACUMULA-RESPUESTA
035700                    THRU 215-ACUMULA-RESPUESTA-E
035800     END-SEARCH.
035900 210-EVALUA-RESPUESTA-E. EXIT.
036000*--------> ACUMULA LA RESPUESTA ENCONTRADA EN EL MAESTRO, POR
036100*          CORRECTA DEL ALUMNO Y POR CATEGORIA DE LA PREGUNTA
036200 215-ACUMULA-RESPUESTA SECTION.
036300     SET IX-CAT TO 1
036400     PERFORM 216-BUSCA-CATEGORIA
036500              THRU 216-BUSCA-CATEGORIA-E UNTIL IX-CAT > 4 OR
036600        CAT-NOMBRE (IX-CAT) = TP-CATEGORY (IX-PREG)
036700     IF IX-CAT <= 4
036800        ADD 1 TO CAC-TOTAL (IX-CAT)
036900     END-IF
037000     IF QA-SELECTED-OPTION = TP-CORRECT-OPTION (IX-PREG)
037100        ADD 1 TO WKS-STU-CORRECTAS
037200        IF IX-CAT <= 4
037300           ADD 1 TO CAC-CORRECTAS (IX-CAT)
037400        END-IF
037500     END-IF.
037600 215-ACUMULA-RESPUESTA-E. EXIT.
037700*--------> CUERPO DEL CICLO DE BUSQUEDA DE LA CATEGORIA EN
037800*          TABLA-CATEGORIAS (SOLO 4 ENTRADAS, BUSQUEDA LINEAL)
037900 216-BUSCA-CATEGORIA SECTION.
038000     SET IX-CAT UP BY 1.
038100 216-BUSCA-CATEGORIA-E. EXIT.
038200*--------> CIERRA LA NOTA DE UN ALUMNO : PORCENTAJE, LETRA,
038300*          RECOMENDACIONES, ESCRITURA Y LINEA DE REPORTE
038400 220-CORTE-ALUMNO SECTION.
038500     PERFORM 230-DETERMINA-CALIFICACION
038600              THRU 230-DETERMINA-CALIFICACION-E
038700     PERFORM 240-ESCRITURA-NOTA-REPORT
038800              THRU 240-ESCRITURA-NOTA-REPORT-E
038900     ADD 1            TO WKS-TOTAL-ALUMNOS
039000     ADD WKS-STU-TOTAL TO WKS-TOTAL-RESPUESTAS
039100     ADD WKS-STU-CORRECTAS TO WKS-TOTAL-CORRECTAS
039200     ADD WKS-STU-PORCENTAJE TO WKS-SUMA-PORCENTAJES
039300     MOVE QA-STUDENT-ID TO WKS-STU-ID
039400     MOVE 0 TO WKS-STU-TOTAL
039500     MOVE 0 TO WKS-STU-CORRECTAS
039600     PERFORM 126-INICIALIZA-ACUM-CAT
039700              THRU 126-INICIALIZA-ACUM-CAT-E.
039800 220-CORTE-ALUMNO-E. EXIT.
039900*--------> CALCULA PORCENTAJE, LETRA Y CANTIDAD DE
040000*          RECOMENDACIONES DE REPASO PARA EL ALUMNO ACTUAL
040100 230-DETERMINA-CALIFICACION SECTION.
040200     IF WKS-STU-TOTAL > 0
040300        COMPUTE WKS-STU-PORCENTAJE ROUNDED =
040400                (WKS-STU-CORRECTAS * 100) / WKS-STU-TOTAL
040500     ELSE
040600        MOVE 0 TO WKS-STU-PORCENTAJE
040700     END-IF
040800     SET IX-UMB TO 1
040900     PERFORM 231-BUSCA-UMBRAL
041000              THRU 231-BUSCA-UMBRAL-E UNTIL IX-UMB > 4 OR
041100        WKS-STU-PORCENTAJE >= UMB-MINIMO (IX-UMB)
041200     IF IX-UMB <= 4
041300        MOVE UMB-LETRA (IX-UMB) TO WKS-STU-LETRA
041400     ELSE
041500        MOVE 'F' TO WKS-STU-LETRA
041600     END-IF
041700*--------> DOS RECOMENDACIONES BASE SEGUN LA BANDA DE NOTA
041800*          (EXCELENTE / BUENA / REPASAR MATERIAL), MAS UNA
041900*          POR CADA CATEGORIA CON PRECISION MENOR A 70%
042000     MOVE 2 TO WKS-STU-RECOMEND
042100     SET IX-CAT2 TO 1
042200     PERFORM 235-CUENTA-RECOMEND-CAT
042300              THRU 235-CUENTA-RECOMEND-CAT-E UNTIL IX-CAT2 > 4.
042400 230-DETERMINA-CALIFICACION-E. EXIT.
042500*--------> CUERPO DEL CICLO DE BUSQUEDA DEL UMBRAL DE NOTA
042600 231-BUSCA-UMBRAL SECTION.
042700     SET IX-UMB UP BY 1.
042800 231-BUSCA-UMBRAL-E. EXIT.
042900*--------> CUERPO DEL CICLO QUE CUENTA RECOMENDACIONES POR
043000*          CATEGORIA DE BAJA PRECISION
043100 235-CUENTA-RECOMEND-CAT SECTION.
043200     IF CAC-TOTAL (IX-CAT2) > 0
043300        COMPUTE WKS-PCT-CATEGORIA ROUNDED =
043400           (CAC-CORRECTAS (IX-CAT2) * 100) / CAC-TOTAL (IX-CAT2)
043500        IF WKS-PCT-CATEGORIA < 70
043600           ADD 1 TO WKS-STU-RECOMEND
043700        END-IF
043800     END-IF
043900     SET IX-CAT2 UP BY 1.
044000 235-CUENTA-RECOMEND-CAT-E. EXIT.
044100*--------> ESCRIBE EL REGISTRO DE NOTA Y LA LINEA DE DETALLE
044200 240-ESCRITURA-NOTA-REPORT SECTION.
044300     INITIALIZE REG-NOTA
044400     MOVE WKS-STU-ID          TO QN-STUDENT-ID
044500     MOVE WKS-STU-TOTAL       TO QN-TOTAL-QUESTIONS
044600     MOVE WKS-STU-CORRECTAS   TO QN-CORRECT
044700     MOVE WKS-STU-PORCENTAJE  TO QN-SCORE-PCT
044800     MOVE WKS-STU-LETRA       TO QN-LETTER-GRADE
044900     MOVE WKS-STU-RECOMEND    TO QN-RECOMMENDATION-COUNT
045000     MOVE WKS-FECHA-HOY       TO QN-FECHA-PROCESO
045100     MOVE 'RMCA5010'          TO QN-PROGRAMA-ORIGEN
045200     WRITE REG-NOTA
045300     IF FS-ARCNOTA NOT = 0
045400        DISPLAY "=============================================="
045500                 UPON CONSOLE
045600        DISPLAY "ERROR ESCRIBIENDO NOTA DEL ALUMNO " WKS-STU-ID
045700                 UPON CONSOLE
045800        DISPLAY "=============================================="
045900                 UPON CONSOLE
046000        MOVE 91 TO RETURN-CODE
046100     END-IF
046200     MOVE WKS-STU-ID         TO LDQ-STUDENT-ID
046300     MOVE WKS-STU-TOTAL      TO LDQ-TOTAL
046400     MOVE WKS-STU-CORRECTAS  TO LDQ-CORRECT
046500     MOVE WKS-STU-PORCENTAJE TO LDQ-SCORE
046600     MOVE WKS-STU-LETRA      TO LDQ-GRADE
046700     MOVE WKS-STU-RECOMEND   TO LDQ-RECS
046800     WRITE LINEA-REPORTE FROM WKS-LINEA-DET-QUIZ.
046900 240-ESCRITURA-NOTA-REPORT-E. EXIT.
047000*                 ----- SECTION TO STADISTICS -----
047100 140-STADISTICS SECTION.
047200     IF WKS-TOTAL-ALUMNOS > 0
047300        COMPUTE WKS-SUMA-PORCENTAJES ROUNDED =
047400                WKS-SUMA-PORCENTAJES / WKS-TOTAL-ALUMNOS
047500     END-IF
047600     MOVE WKS-TOTAL-ALUMNOS    TO LTQ-ALUMNOS
047700     MOVE WKS-REG-LEIDAS       TO LTQ-RESPUESTAS
047800     MOVE WKS-TOTAL-CORRECTAS  TO LTQ-CORRECTAS
047900     MOVE WKS-SUMA-PORCENTAJES TO LTQ-PROMEDIO
048000     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTALES-QUIZ
048100     DISPLAY
048200     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
048300     DISPLAY
048400     "||  RESPUESTAS LEIDAS EN TOTAL   : (" WKS-REG-LEIDAS    ")"
048500     DISPLAY
048600     "||  RESPUESTAS IGNORADAS (ID NO HALLADO) : ("
048700     WKS-REG-IGNORADAS ")"
048800     DISPLAY
048900     "||  ALUMNOS PROCESADOS           : (" WKS-TOTAL-ALUMNOS ")"
049000     DISPLAY
049100     "||  RESPUESTAS CORRECTAS         : (" WKS-TOTAL-CORRECTAS
049200     ")"
049300     DISPLAY
049400     "||  PROMEDIO GENERAL DE NOTA     : (" WKS-SUMA-PORCENTAJES
049500     ")"
049600     DISPLAY
049700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
049800 140-STADISTICS-E. EXIT.
049900*                  ----- SECTION TO CLOSE FILES -----
050000 150-CLOSE-DATA SECTION.
050100     CLOSE ARCPREG
050200     CLOSE ARCRESP
050300     CLOSE ARCNOTA
050400     CLOSE ARCREPO.
050500 150-CLOSE-DATA-E. EXIT.
