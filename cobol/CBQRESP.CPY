000100******************************************************************
000200*    CBQRESP  -  TRANSACCION DE RESPUESTA DE QUIZ
000300*    USADO POR : RMCA5010-LOTE-CALIF-QUIZ
000400*    AGRUPADO  : POR QA-STUDENT-ID (CORTE DE CONTROL)
000500******************************************************************
000600 01  REG-RESPUESTA.
000700     02  QA-STUDENT-ID            PIC X(08).
000800     02  QA-QUESTION-ID           PIC X(08).
000900     02  QA-SELECTED-OPTION       PIC X(02).
001000     02  QA-IND-CANAL             PIC X(01) VALUE 'W'.
001100         88  QA-CANAL-WEB                 VALUE 'W'.
001200         88  QA-CANAL-MOVIL               VALUE 'M'.
001300*        FECHA DE CAPTURA DE LA RESPUESTA, IGUAL AL RESTO DE
001400*        TRANSACCIONES DEL SHOP (AAAAMMDD + REDEFINES DESGLOSADO)
001500     02  QA-FECHA-RESPUESTA       PIC 9(08) VALUE ZEROS.
001600     02  QA-FECHA-RESPUESTA-R REDEFINES QA-FECHA-RESPUESTA.
001700         03  QA-ANO-RESPUESTA         PIC 9(04).
001800         03  QA-MES-RESPUESTA         PIC 9(02).
001900         03  QA-DIA-RESPUESTA         PIC 9(02).
002000     02  QA-LOTE-ORIGEN           PIC X(08) VALUE SPACES.
002100     02  FILLER                   PIC X(02) VALUE SPACES.
002200*        RESERVADO PARA AMPLIACION FUTURA
