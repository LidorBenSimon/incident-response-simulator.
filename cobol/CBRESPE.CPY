000100******************************************************************
000200*    CBRESPE  -  TRANSACCION DE RESPUESTA DE ESCENARIO
000300*    USADO POR : RMCA5040-LOTE-EVAL-ESCENARIO
000400*    AGRUPADO  : POR SP-SESSION-ID (CORTE DE CONTROL)
000500******************************************************************
000600 01  REG-RESP-ESCEN.
000700     02  SP-SESSION-ID             PIC X(08).
000800     02  SP-EVENT-ID               PIC X(08).
000900     02  SP-ACTION                 PIC X(12).
001000*        MONITOR / ISOLATE / ESCALATE / SHUTDOWN / BLOCK_IP
001100     02  SP-SUSP-MARKED            PIC X(01).
001200     02  SP-IND-CANAL              PIC X(01) VALUE 'W'.
001300         88  SP-CANAL-WEB                  VALUE 'W'.
001400         88  SP-CANAL-MOVIL                VALUE 'M'.
001500*        FECHA DE CAPTURA DE LA RESPUESTA, IGUAL AL RESTO DE
001600*        TRANSACCIONES DEL SHOP (AAAAMMDD + REDEFINES DESGLOSADO)
001700     02  SP-FECHA-RESPUESTA        PIC 9(08) VALUE ZEROS.
001800     02  SP-FECHA-RESPUESTA-R REDEFINES SP-FECHA-RESPUESTA.
001900         03  SP-ANO-RESPUESTA          PIC 9(04).
002000         03  SP-MES-RESPUESTA          PIC 9(02).
002100         03  SP-DIA-RESPUESTA          PIC 9(02).
002200     02  SP-LOTE-ORIGEN            PIC X(08) VALUE SPACES.
002300     02  FILLER                    PIC X(02) VALUE SPACES.
002400*        RESERVADO PARA AMPLIACION FUTURA
