000100******************************************************************
000200* FECHA       : 19/09/1989                                       *
000300* PROGRAMADOR : ROSALINDA M. CASTANEDA ALDANA (RMCA)             *
000400* APLICACION  : CAPACITACION SEGURIDAD INFORMATICA               *
000500* PROGRAMA    : RMCA5030, ARMADO DE LA SECUENCIA DE EVENTOS DEL  *
000600*             : ESCENARIO DE RESPUESTA A INCIDENTES              *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : LEE EL CATALOGO DE EVENTOS DEL ESCENARIO (10     *
000900*             : NORMALES, 8 SOSPECHOSOS) Y ARMA UNA SECUENCIA DE *
001000*             : 16 EVENTOS CON UNA MEZCLA DETERMINISTICA DE      *
001100*             : APROXIMADAMENTE 60/40, RENUMERANDO CADA EVENTO   *
001200*             : SELECCIONADO COMO EVT_NNN. ESTA SECUENCIA LA USA *
001300*             : RMCA5040 PARA CALIFICAR LAS RESPUESTAS DEL       *
001400*             : ALUMNO                                           *
001500* ARCHIVOS    : ARCEVEN, ARCSECU                                 *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*               BITACORA DE CAMBIOS AL PROGRAMA
001900*----------------------------------------------------------------
002000* FECHA     PROGRAMADOR  TICKET     DESCRIPCION
002100*----------------------------------------------------------------
002200* 19/09/89  RMCA         REQ-0630   VERSION ORIGINAL DEL PROGRAMA RMCA0630
002300* 05/02/91  RMCA         REQ-0698   SE CORRIGE LA REGLA DE MEZCLA RMCA0698
002400*                                   PARA QUE SEA DETERMINISTICA,  RMCA0698
002500*                                   SIN USAR NUMEROS ALEATORIOS   RMCA0698
002600* 17/08/93  JOCR         REQ-0760   SE VALIDA QUE EL CATALOGO     JOCR0760
002700*                                   TRAIGA EXACTAMENTE 10 NORMA-  JOCR0760
002800*                                   LES Y 8 SOSPECHOSOS           JOCR0760
002900* 03/12/98  GPMZ         Y2K-0006   REVISION PARA CAMBIO DE SIGLO.GPMZY2K6
003000*                                   EL PROGRAMA NO USA FECHAS DE  GPMZY2K6
003100*                                   4 DIGITOS EN CALCULOS, SIN    GPMZY2K6
003200*                                   CAMBIO DE CODIGO.             GPMZY2K6
003300* 21/02/99  GPMZ         Y2K-0011   CIERRE DE CERTIFICACION Y2K.  GPMZYK11
003400* 09/09/02  LFVQ         REQ-0890   SE AGREGA CONTEO DE EVENTOS   LFVQ0890
003500*                                   SOSPECHOSOS EN LA SECUENCIA   LFVQ0890
003600*----------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. RMCA5030.
003900 AUTHOR. ROSALINDA M. CASTANEDA ALDANA.
004000 INSTALLATION. CAPACITACION SEGURIDAD INFORMATICA.
004100 DATE-WRITTEN. 19/09/1989.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - DEPARTAMENTO DE CAPACITACION.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ARCEVEN ASSIGN TO ARCEVEN
005100            FILE STATUS IS FS-ARCEVEN
005200                            FSE-ARCEVEN.
005300     SELECT ARCSECU ASSIGN TO ARCSECU
005400            FILE STATUS IS FS-ARCSECU
005500                            FSE-ARCSECU.
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006000******************************************************************
006100*   CATALOGO DE EVENTOS DEL ESCENARIO (10 NORMALES, 8 SOSPECHOSOS)
006200 FD  ARCEVEN.
006300     COPY CBEVCAT.
006400*   SECUENCIA DE 16 EVENTOS YA ARMADA, RENUMERADA EVT_NNN
006500 FD  ARCSECU.
006600 01  REG-SECUENCIA.
006700     02  SC-EVENT-ID               PIC X(08).
006800     02  SC-EVENT-TYPE             PIC X(08).
006900     02  SC-LEVEL                  PIC X(08).
007000     02  SC-SUSPICIOUS             PIC X(01).
007100     02  SC-MESSAGE                PIC X(80).
007200     02  FILLER                    PIC X(01) VALUE SPACE.
007300     02  SC-SOURCE                 PIC X(24).
007400     02  FILLER                    PIC X(01) VALUE SPACE.
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007800******************************************************************
007900 01  WKS-FS-STATUS.
008000     02  WKS-STATUS.
008100         04  FS-ARCEVEN             PIC 9(02) VALUE ZEROES.
008200         04  FSE-ARCEVEN.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008600         04  FS-ARCSECU             PIC 9(02) VALUE ZEROES.
008700         04  FSE-ARCSECU.
008800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
009100*      VARIABLES RUTINA DE FSE
009200         04  PROGRAMA               PIC X(08) VALUE SPACES.
009300         04  ARCHIVO                PIC X(08) VALUE SPACES.
009400         04  ACCION                 PIC X(10) VALUE SPACES.
009500         04  LLAVE                  PIC X(32) VALUE SPACES.
009600*                      SWITCHES DE CONTROL
009700 01  SWITCHES.
009800     02  SW-EOF-ARCEVEN                     PIC X(01) VALUE 'N'.
009900         88  EOF-ARCEVEN                            VALUE 'S'.
010000     02  FILLER                             PIC X(04).
010100*                      CONTADORES Y ACUMULADORES GENERALES
010200 01  WKS-CONTADORES.
010300     02  WKS-REG-LEIDAS                     PIC 9(05) COMP.
010400     02  WKS-CANT-NORMALES                  PIC 9(03) COMP.
010500     02  WKS-CANT-SUSPICACES                PIC 9(03) COMP.
010600     02  WKS-NORM-TOMADOS                   PIC 9(03) COMP.
010700     02  WKS-SUSP-TOMADOS                    PIC 9(03) COMP.
010800     02  WKS-SLOT                           PIC 9(03) COMP.
010900     02  FILLER                             PIC X(02).
011000*                      CATALOGO EN MEMORIA, SEPARADO POR TIPO.
011100*                      EL ARCHIVO YA VIENE EN ORDEN: NORMALES,
011200*                      LUEGO SOSPECHOSOS (VER REG-EVENTO DE
011300*                      CBEVCAT), SE SEPARA AL CARGAR
011400 01  TABLA-NORMALES.
011500     02  TN-ENTRADA OCCURS 10 TIMES INDEXED BY IX-NOR.
011600         03  TN-EVENT-ID-T          PIC X(08).
011700         03  TN-EVENT-TYPE-T        PIC X(08).
011800         03  TN-LEVEL-T             PIC X(08).
011900         03  TN-SUSPICIOUS-T        PIC X(01).
012000         03  TN-MESSAGE-T           PIC X(80).
012100         03  TN-SOURCE-T            PIC X(24).
012200 01  TABLA-SUSPICACES.
012300     02  TS-ENTRADA OCCURS 8 TIMES INDEXED BY IX-SUS.
012400         03  TS-EVENT-ID-T          PIC X(08).
012500         03  TS-EVENT-TYPE-T        PIC X(08).
012600         03  TS-LEVEL-T             PIC X(08).
012700         03  TS-SUSPICIOUS-T        PIC X(01).
012800         03  TS-MESSAGE-T           PIC X(80).
012900         03  TS-SOURCE-T            PIC X(24).
013000*                      INDICES DE CONSUMO DE CADA ALBERCA
013100 01  WKS-INDICES.
013200     02  IX-CONSNOR                         PIC 9(02) COMP
013300                                                 VALUE 0.
013400     02  IX-CONSSUS                         PIC 9(02) COMP
013500                                                 VALUE 0.
013600*                      TABLA NUMERO DE SLOT A TEXTO EVT_NNN
013700*                      (LITERAL REDEFINIDO, NO FUNCION INTRINSECA)
013800 01  WKS-SLOT-TXT                           PIC 9(03).
013900 01  WKS-EVENT-ID-NUEVO                     PIC X(08).
014000*                      VARIABLES DE FECHA DE CORRIDA
014100 01  WKS-FECHA-HOY                          PIC 9(08) VALUE ZEROS.
014200 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
014300     02  WKS-ANO-HOY                        PIC 9(04).
014400     02  WKS-MES-HOY                        PIC 9(02).
014500     02  WKS-DIA-HOY                        PIC 9(02).
014600*                      TABLA LITERAL DE VALIDACION DE TIPO
014700*                      (NORMAL / ATTACK), REDEFINIDA A OCCURS,
014800*                      MISMA TECNICA DE TABLA-DIAS DE MORAS1
014900 01  TABLA-TIPOEVT-LIT.
015000     02  FILLER PIC X(16) VALUE 'normal  attack  '.
015100 01  TABLA-TIPOEVT REDEFINES TABLA-TIPOEVT-LIT.
015200     02  TXT-TIPOEVT OCCURS 2 TIMES PIC X(08).
015300*                      TABLA LITERAL DE VALIDACION DE NIVEL DE
015400*                      SEVERIDAD (INFO/WARNING/CRITICAL), MISMA
015500*                      TECNICA, VER REQ-0760
015600 01  TABLA-NIVELEVT-LIT.
015700     02  FILLER PIC X(24) VALUE 'INFO    WARNING CRITICAL'.
015800 01  TABLA-NIVELEVT REDEFINES TABLA-NIVELEVT-LIT.
015900     02  TXT-NIVELEVT OCCURS 3 TIMES PIC X(08).
016000*                      CONTADOR DE NIVELES DE SEVERIDAD INVALIDOS
016100 01  WKS-NIVELES-INVALIDOS                     PIC 9(03) COMP
016200                                                 VALUE 0.
016300 01  WKS-IX-NIVVAL                              PIC 9(01) COMP.
016400*                    ----- MAIN SECTION -----
016500 PROCEDURE DIVISION.
016600 100-MAIN SECTION.
016700     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
016800     PERFORM 120-CARGA-CATALOGO THRU 120-CARGA-CATALOGO-E
016900     PERFORM 130-CONSTRUIR-SECUENCIA
017000              THRU 130-CONSTRUIR-SECUENCIA-E
017100     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
017200     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
017300     STOP RUN.
017400 100-MAIN-E. EXIT.
017500*                ----- OPEN DATASETS SECTION -----
017600 110-APERTURA-ARCHIVOS SECTION.
017700     MOVE    'RMCA5030'  TO   PROGRAMA
017800     OPEN INPUT  ARCEVEN
017900     OPEN OUTPUT ARCSECU
018000     IF FS-ARCEVEN NOT EQUAL 0
018100        MOVE 'OPEN'     TO    ACCION
018200        MOVE SPACES     TO    LLAVE
018300        MOVE 'ARCEVEN'  TO    ARCHIVO
018400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500                              FS-ARCEVEN, FSE-ARCEVEN
018600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCEVEN<<<"
018700                UPON CONSOLE
018800        MOVE  91        TO RETURN-CODE
018900        STOP RUN
019000     END-IF
019100     IF FS-ARCSECU NOT EQUAL 0
019200        MOVE 'OPEN'     TO    ACCION
019300        MOVE SPACES     TO    LLAVE
019400        MOVE 'ARCSECU'  TO    ARCHIVO
019500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019600                              FS-ARCSECU, FSE-ARCSECU
019700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ARCSECU<<<"
019800                UPON CONSOLE
019900        MOVE  91        TO RETURN-CODE
020000        STOP RUN
020100     END-IF
020200     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
020300 110-APERTURA-ARCHIVOS-E. EXIT.
020400*--------> CARGA EL CATALOGO EN LAS DOS ALBERCAS (NORMALES Y
020500*          SOSPECHOSOS), EL ARCHIVO YA VIENE EN ORDEN POR TIPO
020600 120-CARGA-CATALOGO SECTION.
020700     MOVE 0 TO WKS-CANT-NORMALES WKS-CANT-SUSPICACES
020800     PERFORM 121-LEE-EVENTO THRU 121-LEE-EVENTO-E
020900     PERFORM 122-CICLO-CARGA-CATALOGO
021000              THRU 122-CICLO-CARGA-CATALOGO-E UNTIL EOF-ARCEVEN.
021100 120-CARGA-CATALOGO-E. EXIT.
021200*--------> LECTURA SECUENCIAL DEL CATALOGO
021300 121-LEE-EVENTO SECTION.
021400     READ ARCEVEN
021500          AT END SET EOF-ARCEVEN TO TRUE
021600     END-READ.
021700 121-LEE-EVENTO-E. EXIT.
021800*--------> CUERPO DEL CICLO DE CARGA, SEPARA POR TIPO DE EVENTO
021900 122-CICLO-CARGA-CATALOGO SECTION.
022000     ADD 1 TO WKS-REG-LEIDAS
022100     MOVE 1 TO WKS-IX-NIVVAL
022200     PERFORM 123-VALIDA-NIVEL
022300              THRU 123-VALIDA-NIVEL-E UNTIL WKS-IX-NIVVAL > 3
022400             OR EV-LEVEL = TXT-NIVELEVT (WKS-IX-NIVVAL)
022500     IF WKS-IX-NIVVAL > 3
022600        ADD 1 TO WKS-NIVELES-INVALIDOS
022700     END-IF
022800     IF EV-EVENT-TYPE = TXT-TIPOEVT (1)
022900        ADD 1 TO WKS-CANT-NORMALES
023000        SET IX-NOR TO WKS-CANT-NORMALES
023100        MOVE EV-EVENT-ID    TO TN-EVENT-ID-T   (IX-NOR)
023200        MOVE EV-EVENT-TYPE  TO TN-EVENT-TYPE-T (IX-NOR)
023300        MOVE EV-LEVEL       TO TN-LEVEL-T      (IX-NOR)
023400        MOVE EV-SUSPICIOUS  TO TN-SUSPICIOUS-T (IX-NOR)
023500        MOVE EV-MESSAGE     TO TN-MESSAGE-T    (IX-NOR)
023600        MOVE EV-SOURCE      TO TN-SOURCE-T     (IX-NOR)
023700     ELSE
023800        ADD 1 TO WKS-CANT-SUSPICACES
023900        SET IX-SUS TO WKS-CANT-SUSPICACES
024000        MOVE EV-EVENT-ID    TO TS-EVENT-ID-T   (IX-SUS)
024100        MOVE EV-EVENT-TYPE  TO TS-EVENT-TYPE-T (IX-SUS)
024200        MOVE EV-LEVEL       TO TS-LEVEL-T      (IX-SUS)
024300        MOVE EV-SUSPICIOUS  TO TS-SUSPICIOUS-T (IX-SUS)
024400        MOVE EV-MESSAGE     TO TS-MESSAGE-T    (IX-SUS)
024500        MOVE EV-SOURCE      TO TS-SOURCE-T     (IX-SUS)
024600     END-IF
024700     PERFORM 121-LEE-EVENTO THRU 121-LEE-EVENTO-E.
024800 122-CICLO-CARGA-CATALOGO-E. EXIT.
024900*--------> CUERPO DEL CICLO DE VALIDACION DE NIVEL DE SEVERIDAD
025000 123-VALIDA-NIVEL SECTION.
025100     ADD 1 TO WKS-IX-NIVVAL.
025200 123-VALIDA-NIVEL-E. EXIT.
025300*--------> ARMA LA SECUENCIA DE 16 SLOTS CON LA REGLA DE MEZCLA
025400*          DETERMINISTICA ~60/40 (SIN NUMEROS ALEATORIOS)
025500 130-CONSTRUIR-SECUENCIA SECTION.
025600     MOVE 0 TO WKS-NORM-TOMADOS WKS-SUSP-TOMADOS
025700     MOVE 1 TO WKS-SLOT
025800     PERFORM 131-CICLO-SLOTS
025900              THRU 131-CICLO-SLOTS-E UNTIL WKS-SLOT > 16.
026000 130-CONSTRUIR-SECUENCIA-E. EXIT.
026100*--------> CUERPO DEL CICLO DE ARMADO, UN SLOT POR ITERACION.
026200*          SE TOMA NORMAL CUANDO NORM-TOMADOS*10 < SLOT*6 Y
026300*          QUEDAN NORMALES (EQUIVALE A RAZON < 0.6), SI NO SE
026400*          TOMA SOSPECHOSO SI QUEDA ALGUNO, SI NO UN NORMAL
026500 131-CICLO-SLOTS SECTION.
026600     IF (WKS-NORM-TOMADOS * 10 < WKS-SLOT * 6) AND
026700        (IX-CONSNOR < WKS-CANT-NORMALES)
026800        ADD 1 TO IX-CONSNOR
026900        SET IX-NOR TO IX-CONSNOR
027000        MOVE TN-EVENT-ID-T   (IX-NOR) TO WKS-EVENT-ID-NUEVO
027100        MOVE TN-EVENT-TYPE-T (IX-NOR) TO SC-EVENT-TYPE
027200        MOVE TN-LEVEL-T      (IX-NOR) TO SC-LEVEL
027300        MOVE TN-SUSPICIOUS-T (IX-NOR) TO SC-SUSPICIOUS
027400        MOVE TN-MESSAGE-T    (IX-NOR) TO SC-MESSAGE
027500        MOVE TN-SOURCE-T     (IX-NOR) TO SC-SOURCE
027600        ADD 1 TO WKS-NORM-TOMADOS
027700     ELSE
027800        IF IX-CONSSUS < WKS-CANT-SUSPICACES
027900           ADD 1 TO IX-CONSSUS
028000           SET IX-SUS TO IX-CONSSUS
028100           MOVE TS-EVENT-ID-T   (IX-SUS) TO WKS-EVENT-ID-NUEVO
028200           MOVE TS-EVENT-TYPE-T (IX-SUS) TO SC-EVENT-TYPE
028300           MOVE TS-LEVEL-T      (IX-SUS) TO SC-LEVEL
028400           MOVE TS-SUSPICIOUS-T (IX-SUS) TO SC-SUSPICIOUS
028500           MOVE TS-MESSAGE-T    (IX-SUS) TO SC-MESSAGE
028600           MOVE TS-SOURCE-T     (IX-SUS) TO SC-SOURCE
028700           ADD 1 TO WKS-SUSP-TOMADOS
028800        ELSE
028900           ADD 1 TO IX-CONSNOR
029000           SET IX-NOR TO IX-CONSNOR
029100           MOVE TN-EVENT-ID-T   (IX-NOR) TO WKS-EVENT-ID-NUEVO
029200           MOVE TN-EVENT-TYPE-T (IX-NOR) TO SC-EVENT-TYPE
029300           MOVE TN-LEVEL-T      (IX-NOR) TO SC-LEVEL
029400           MOVE TN-SUSPICIOUS-T (IX-NOR) TO SC-SUSPICIOUS
029500           MOVE TN-MESSAGE-T    (IX-NOR) TO SC-MESSAGE
029600           MOVE TN-SOURCE-T     (IX-NOR) TO SC-SOURCE
029700           ADD 1 TO WKS-NORM-TOMADOS
029800        END-IF
029900     END-IF
030000     MOVE WKS-SLOT TO WKS-SLOT-TXT
030100     STRING 'evt_' DELIMITED BY SIZE
030200            WKS-SLOT-TXT DELIMITED BY SIZE
030300            INTO SC-EVENT-ID
030400     WRITE REG-SECUENCIA
030500     IF FS-ARCSECU NOT = 0
030600        DISPLAY 'ERROR AL GRABAR ARCSECU, STATUS: ' FS-ARCSECU
030700                ' SLOT: ' WKS-SLOT
030800     END-IF
030900     ADD 1 TO WKS-SLOT.
031000 131-CICLO-SLOTS-E. EXIT.
031100*                 ----- SECTION TO STADISTICS -----
031200 140-ESTADISTICAS SECTION.
031300     DISPLAY '******************************************'
031400     DISPLAY 'EVENTOS DE CATALOGO LEIDOS:      '
031500             WKS-REG-LEIDAS
031600     DISPLAY 'NORMALES EN CATALOGO:            '
031700             WKS-CANT-NORMALES
031800     DISPLAY 'SOSPECHOSOS EN CATALOGO:         '
031900             WKS-CANT-SUSPICACES
032000     DISPLAY 'NORMALES EN LA SECUENCIA:        '
032100             WKS-NORM-TOMADOS
032200     DISPLAY 'SOSPECHOSOS EN LA SECUENCIA:     '
032300             WKS-SUSP-TOMADOS
032400     DISPLAY 'NIVELES DE SEVERIDAD INVALIDOS:  '
032500             WKS-NIVELES-INVALIDOS
032600     DISPLAY '******************************************'.
032700 140-ESTADISTICAS-E. EXIT.
032800*                  ----- SECTION TO CLOSE FILES -----
032900 150-CIERRA-ARCHIVOS SECTION.
033000     CLOSE ARCEVEN
033100     CLOSE ARCSECU.
033200 150-CIERRA-ARCHIVOS-E. EXIT.
