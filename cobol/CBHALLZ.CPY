000100******************************************************************
000200*    CBHALLZ  -  TRANSACCION DE HALLAZGO (RETO DE ANALISIS DE LOG)
000300*    USADO POR : RMCA5020-LOTE-EVAL-RETOLOG
000400*    AGRUPADO  : POR LH-STUDENT-ID (CORTE DE CONTROL, 1 NIVEL C/U)
000500******************************************************************
000600 01  REG-HALLAZGO.
000700     02  LH-STUDENT-ID             PIC X(08).
000800     02  LH-LEVEL                  PIC X(12).
000900     02  LH-TIME-TAKEN-SEC         PIC 9(05).
001000*        SE REPITE EN CADA REGISTRO DE LA MISMA SUMISION
001100     02  LH-LINE-NUMBER            PIC 9(05).
001200     02  LH-THREAT-TYPE            PIC X(20).
001300     02  FILLER                    PIC X(02) VALUE SPACES.
001400*        RESERVADO PARA AMPLIACION FUTURA
