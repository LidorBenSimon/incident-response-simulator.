000100******************************************************************
000200*    CBQNOTA  -  RESULTADO DE CALIFICACION DE QUIZ (SALIDA)
000300*    USADO POR : RMCA5010-LOTE-CALIF-QUIZ
000400*    NOTA      : EL CAMPO QN-SCORE-PCT LLEVA DECIMAL IMPLICITO V
000500******************************************************************
000600 01  REG-NOTA.
000700     02  QN-STUDENT-ID            PIC X(08).
000800     02  QN-TOTAL-QUESTIONS       PIC 9(03).
000900     02  QN-CORRECT               PIC 9(03).
001000     02  QN-SCORE-PCT             PIC 9(03)V9.
001100     02  QN-LETTER-GRADE          PIC X(01).
001200     02  QN-RECOMMENDATION-COUNT  PIC 9(02).
001300*        CAMPOS DE CONTROL DE LA CORRIDA QUE PRODUJO EL REGISTRO,
001400*        IGUAL AL RESTO DE SALIDAS DEL SHOP (AAAAMMDD + REDEFINES)
001500     02  QN-FECHA-PROCESO         PIC 9(08) VALUE ZEROS.
001600     02  QN-FECHA-PROCESO-R REDEFINES QN-FECHA-PROCESO.
001700         03  QN-ANO-PROCESO           PIC 9(04).
001800         03  QN-MES-PROCESO           PIC 9(02).
001900         03  QN-DIA-PROCESO           PIC 9(02).
002000     02  QN-PROGRAMA-ORIGEN       PIC X(08) VALUE 'RMCA5010'.
002100     02  FILLER                   PIC X(01) VALUE SPACE.
002200*        RESERVADO PARA AMPLIACION FUTURA
