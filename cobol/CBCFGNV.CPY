000100******************************************************************
000200*    CBCFGNV  -  TABLA DE CONFIGURACION POR NIVEL DE RETO
000300*    USADO POR : RMCA5020-LOTE-EVAL-RETOLOG
000400*    TECNICA   : LITERAL REDEFINIDO A OCCURS, IGUAL A TABLA-DIAS
000500*                DE MORAS1 (NO ES ARCHIVO, ES CONSTANTE DE PGM)
000600******************************************************************
000700 01  TABLA-NIVELES-LIT.
000800     02  FILLER PIC X(63) VALUE 'basic       008015060intermediate
000900-'012025070advanced    018040075'.
001000 01  TABLA-NIVELES REDEFINES TABLA-NIVELES-LIT.
001100     02  NIV-ENTRADA OCCURS 3 TIMES INDEXED BY IX-NIV.
001200         03  NIV-LEVEL              PIC X(12).
001300         03  NIV-TOTAL-THREATS      PIC 9(03).
001400         03  NIV-TIME-LIMIT-MIN     PIC 9(03).
001500         03  NIV-PASSING-SCORE      PIC 9(03).
